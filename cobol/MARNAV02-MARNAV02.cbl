000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     MARNAV02.                                        
000300 AUTHOR.         L. VANCE.                                        
000400 INSTALLATION.   TRANSOCEANIC SHIPPING CORP - FLEET OPS DP.       
000500 DATE-WRITTEN.   09/05/90.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY.       COMPANY CONFIDENTIAL - FLEET OPS USE ONLY.       
000800******************************************************************
000900*  ROUTE PLANNING KPI / ANALYTICS SUMMARY BATCH                 * 
001000*  READS THE CALCULATION-METRICS FEED WRITTEN BY MARNAV01, ONE  * 
001100*  RECORD PER ROUTE REQUEST PROCESSED THAT RUN, AND PRODUCES    * 
001200*  THE FLEET OPS ANALYTICS REPORT - SUCCESS/FAILURE COUNTS,     * 
001300*  AVERAGE COST/TIME/DISTANCE OF SUCCESSFUL ROUTES, ALGORITHM   * 
001400*  USAGE, THE TOP TEN MOST-REQUESTED ORIGIN-DEST PAIRS, AND THE * 
001500*  MONTHLY KPI COMPLIANCE CHECK AGAINST THE 98% SUCCESS TARGET. * 
001600******************************************************************
001700*------------------> CHANGE LOG <--------------------------------*
001800* DATE      PROGR   REQUEST    DESCRIPTION                      * 
001900* --------  ------  ---------  ------------------------------   * 
002000* 09/05/90  L.VANCE CR-0318    ORIGINAL PROGRAM - READS THE NEW * CR-0318 
002100*                              METRICS FEED, PRINTS COUNTS AND  * 
002200*                              AVERAGES OF SUCCESSFUL ROUTES.   * 
002300* 03/12/91  L.VANCE CR-0331    ADDED PER-ALGORITHM USAGE COUNTS * CR-0331 
002400*                              PER FLEET OPS REQUEST - MARNAV01 * 
002500*                              NOW SUPPORTS FOUR ALGORITHMS.    * 
002600* 06/18/92  D.OKAFO CR-0362    ADDED TOP-TEN POPULAR ORIGIN-    * CR-0362 
002700*                              DEST PAIR RANKING FOR THE        * 
002800*                              QUARTERLY TRAFFIC REVIEW.        * 
002900* 10/02/96  L.VANCE CR-0501    ROUTE PAIR TABLE RAISED 60 TO    * CR-0501 
003000*                              100 ENTRIES - WEST AFRICA CALLS  * 
003100*                              WERE OVERFLOWING THE OLD TABLE.  * 
003200* 01/09/98  RJH     CR-0512    98% SUCCESS RATE KPI TARGET AND  * CR-0512 
003300*                              COMPLIANT/NON-COMPLIANT LINES    * 
003400*                              ADDED PER FLEET OPS DIRECTIVE.   * 
003500* 12/29/98  RJH     Y2K-014    YEAR 2000 REVIEW - CURRENT-DATE  * Y2K-014 
003600*                              FIELDS ALREADY CARRY A 4-DIGIT   * 
003700*                              YEAR, NO CENTURY WINDOW LOGIC IN * 
003800*                              THIS PROGRAM.  NO CHANGE MADE.   * 
003900* 03/03/99  RJH     Y2K-014    SIGNED OFF BY QA AFTER RUNNING   * Y2K-014 
004000*                              01/01/2000 TEST METRICS FILE.    *
004100* 10/22/01  D.OKAFO CR-0561    REVIEWED AGAINST MARNAV01 CR-0561* CR-0561 
004200*                              (PORT-LIMIT REJECT NOTES, CANAL  *
004300*                              TABLE PRINTED ON RTEPRT ONLY).   *
004400*                              METRICS-OUT RECORD LAYOUT AND    *
004500*                              FIELD COUNT ARE UNCHANGED, BUT   *
004600*                              ADDED A STATUS-CLASS GUARD IN    *
004650*                              2200-ACCUM-METRIC SO A BAD INPUT *
004660*                              STATUS FLIPS TO 'E' INSTEAD OF   *
004670*                              BALANCING WRONG, AND WIRED THE   *
004680*                              RERUN-SWITCH FLAG INTO THE TITLE *
004700*                              LINE ON RTEPRT2.                 * CR-0561 
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SOURCE-COMPUTER.  IBM-4381.                                      
005200 OBJECT-COMPUTER.  IBM-4381.                                      
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM                                           
005500     CLASS MET-STATUS-CLASS IS 'S' 'E'                            
005600     UPSI-0 IS RERUN-SWITCH                                       
005700         ON STATUS IS RERUN-REQUESTED                             
005800         OFF STATUS IS NORMAL-RUN.                                
005900 INPUT-OUTPUT SECTION.                                            
006000 FILE-CONTROL.                                                    
006100     SELECT METRICS-IN                                            
006200         ASSIGN TO METRICS                                        
006300         ORGANIZATION IS LINE SEQUENTIAL.                         
006400                                                                  
006500     SELECT ANALPRT                                               
006600         ASSIGN TO ANALPRT                                        
006700         ORGANIZATION IS RECORD SEQUENTIAL.                       
006800                                                                  
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100                                                                  
007200 FD  METRICS-IN                                                   
007300     LABEL RECORD IS STANDARD                                     
007400     DATA RECORD IS MET-REC                                       
007500     RECORD CONTAINS 60 CHARACTERS.                               
007600                                                                  
007700 01  MET-REC.                                                     
007800     05  I-MET-REQ-ID            PIC X(08).                       
007900     05  I-MET-ORIGIN            PIC X(05).                       
008000     05  I-MET-DEST              PIC X(05).                       
008100     05  I-MET-STATUS            PIC X(01).                       
008200         88  MET-SUCCESS                 VALUE 'S'.               
008300         88  MET-ERROR                   VALUE 'E'.               
008400     05  I-MET-ROUTES-FOUND      PIC 9(03).                       
008500     05  I-MET-ALGORITHM         PIC X(08).                       
008600     05  I-MET-COST-USD          PIC 9(09)V99.                    
008700     05  I-MET-TIME-HOURS        PIC 9(05)V9.                     
008800     05  I-MET-DISTANCE-NM       PIC 9(05)V99.                    
008900     05  FILLER                  PIC X(06).                       
009000                                                                  
009100 FD  ANALPRT                                                      
009200     LABEL RECORD IS OMITTED                                      
009300     RECORD CONTAINS 132 CHARACTERS                               
009400     DATA RECORD IS PRTLINE                                       
009500     LINAGE IS 60 WITH FOOTING AT 56.                             
009600                                                                  
009700 01  PRTLINE                     PIC X(132).                      
009800                                                                  
009900 WORKING-STORAGE SECTION.
009950*-----> RTEPRT PAGE COUNTER - STANDALONE, NOT PART OF A         * CR-0565 
009960*       PRINT-CONTROL GROUP - CARRIED AS A 77-LEVEL ITEM PER    * CR-0565 
009970*       SHOP STANDARD FOR SOLITARY COUNTERS.                    * CR-0565 
009980 77  WS-PAGE-CTR                 PIC 9(04)   COMP VALUE 0.        CR-0565 
010000*-----> RUN-DATE / SWITCHES / GENERAL COUNTERS <-----------------*
010100 01  CURRENT-DATE-AND-TIME.
010200     05  I-DATE                  PIC X(08).                       
010300     05  FILLER                  PIC X(01).                       
010400                                                                  
010500*-----> RUN-DATE BROKEN OUT FOR THE PERIOD-COVERED LINE <--------*
010600 01  WS-DATE-BREAKDOWN REDEFINES CURRENT-DATE-AND-TIME.           
010700     05  WS-CDT-YYYY             PIC 9(04).                       
010800     05  WS-CDT-MM               PIC 9(02).                       
010900     05  WS-CDT-DD               PIC 9(02).                       
011000     05  FILLER                  PIC X(01).                       
011100                                                                  
011200 01  WS-SWITCHES.                                                 
011300     05  WS-MORE-METRICS         PIC X(03)   VALUE 'YES'.         
011400                                                                  
011500 01  WS-COUNTERS.
011700     05  WS-TOT-CTR              PIC 9(07)   COMP VALUE 0.
011800     05  WS-OK-CTR               PIC 9(07)   COMP VALUE 0.        
011900     05  WS-BAD-CTR              PIC 9(07)   COMP VALUE 0.        
012000     05  WS-RP-CTR               PIC 9(03)   COMP VALUE 0.        
012100     05  WS-RP-SUB               PIC 9(03)   COMP VALUE 0.        
012200     05  WS-RP-BEST-SUB          PIC 9(03)   COMP VALUE 0.        
012300     05  WS-ALGO-SUB             PIC 9(01)   COMP VALUE 0.        
012400     05  WS-RANK-SUB             PIC 9(02)   COMP VALUE 0.        
012500     05  WS-RANK-CTR             PIC 9(02)   COMP VALUE 0.        
012600                                                                  
012700*-----> AN-3 AVERAGES - RUNNING TOTALS (SUCCESSFUL ONLY) <-------*
012800 01  WS-ACCUM-WORK.                                               
012900     05  WS-SUM-COST-USD         PIC 9(11)V99   VALUE 0.          
013000     05  WS-SUM-TIME-HOURS       PIC 9(07)V9    VALUE 0.          
013100     05  WS-SUM-DIST-NM          PIC 9(07)V99   VALUE 0.          
013200     05  WS-AVG-COST-USD         PIC 9(09)V99   VALUE 0.          
013300     05  WS-AVG-TIME-HOURS       PIC 9(05)V9    VALUE 0.          
013400     05  WS-AVG-DIST-NM          PIC 9(05)V99   VALUE 0.          
013500     05  WS-SUCCESS-RATE         PIC 9V9999     VALUE 0.          
013600                                                                  
013700*-----> AN-5 KPI TARGET AND AN-6 RECOMMENDATION TEXT <-----------*
013800 01  WS-KPI-WORK.                                                 
013900     05  WS-KPI-TARGET           PIC 9V9999   VALUE .9800.        
014000     05  WS-KPI-RESULT           PIC X(13).                       
014100     05  WS-RECOMMEND-TEXT       PIC X(40).                       
014200                                                                  
014300*-----> CR-0331 - THE FOUR ROUTING ALGORITHMS AND THEIR USAGE  --*
014400*       COUNTS (SAME LABELS MARNAV01'S RP-7 RULE PRODUCES).      *
014500 01  WS-ALGO-NAME-INFO.                                           
014600     05  FILLER                  PIC X(08)   VALUE 'DIJKSTRA'.    
014700     05  FILLER                  PIC X(08)   VALUE 'ASTAR   '.    
014800     05  FILLER                  PIC X(08)   VALUE 'MARITIME'.    
014900     05  FILLER                  PIC X(08)   VALUE 'HYBRID  '.    
015000                                                                  
015100 01  WS-ALGO-NAME-TABLE REDEFINES WS-ALGO-NAME-INFO.              
015200     05  WS-ALGO-NAME            PIC X(08)   OCCURS 4 TIMES.      
015300                                                                  
015400 01  WS-ALGO-CTR-TABLE.                                           
015500     05  WS-ALGO-CTR             PIC 9(06) COMP VALUE 0           
015600                                 OCCURS 4 TIMES.                  
015700                                                                  
015800*-----> CR-0362/CR-0501 - ORIGIN-DEST PAIR POPULARITY TABLE,   --*
015900*       MAX 100 DISTINCT PAIRS PER RUN, LOADED AS METRICS ARE    *
016000*       READ AND RANKED DESCENDING BY COUNT AT CLOSING TIME.     *
016100 01  WS-ROUTE-PAIR-TABLE.                                         
016200     05  WS-RP-ENTRY             OCCURS 100 TIMES.                
016300         10  WS-RP-KEY           PIC X(10)   VALUE SPACES.        
016400         10  WS-RP-COUNT         PIC 9(05) COMP VALUE 0.          
016500                                                                  
016600 01  WS-WORK-KEY                 PIC X(10)   VALUE SPACES.        
016700                                                                  
016800 01  WS-WORK-KEY-BREAKDOWN REDEFINES WS-WORK-KEY.                 
016900     05  WS-WK-ORIGIN            PIC X(05).                       
017000     05  WS-WK-DEST              PIC X(05).                       
017100                                                                  
017200*-----> RANKED-PAIR WORK TABLE, TOP TEN ONLY (AN-4) <------------*
017300 01  WS-TOP10-TABLE.                                              
017400     05  WS-TOP10-ENTRY          OCCURS 10 TIMES.                 
017500         10  WS-TOP10-KEY        PIC X(10)   VALUE SPACES.        
017600         10  WS-TOP10-KEY-BRKDN  REDEFINES WS-TOP10-KEY.          
017700             15  WS-TOP10-ORIGIN PIC X(05).                       
017800             15  WS-TOP10-DEST   PIC X(05).                       
017900         10  WS-TOP10-COUNT      PIC 9(05)   VALUE 0.             
018000                                                                  
018100 01  WS-TOP10-USED-TABLE.                                         
018200     05  WS-TOP10-USED           PIC X(01)   VALUE 'N'            
018300                                 OCCURS 100 TIMES.                
018400                                                                  
018500*-----> REPORT LINE LAYOUTS <------------------------------------*
018600 01  RPT-TITLE-1.
018700     05  FILLER                  PIC X(01)   VALUE SPACES.
018800     05  FILLER                  PIC X(45)   VALUE
018900         'TRANSOCEANIC SHIPPING CORP - FLEET OPS DP'.
019000     05  FILLER                  PIC X(20)   VALUE SPACES.
019100     05  FILLER                  PIC X(05)   VALUE 'DATE '.
019200     05  RPT1-DATE               PIC X(08)   VALUE SPACES.
019300     05  RPT1-RERUN              PIC X(08)   VALUE SPACES.        CR-0561 
019400     05  FILLER                  PIC X(45)   VALUE SPACES.
019500                                                                  
019600 01  RPT-TITLE-2.                                                 
019700     05  FILLER                  PIC X(01)   VALUE SPACES.        
019800     05  FILLER                  PIC X(45)   VALUE                
019900         'MARITIME ROUTE ANALYTICS REPORT'.                       
020000     05  FILLER                  PIC X(20)   VALUE SPACES.        
020100     05  FILLER                  PIC X(05)   VALUE 'PAGE '.       
020200     05  RPT2-PAGE               PIC ZZZ9    VALUE ZERO.          
020300     05  FILLER                  PIC X(57)   VALUE SPACES.        
020400                                                                  
020500 01  RPT-PERIOD-LINE.                                             
020600     05  FILLER                  PIC X(01)   VALUE SPACES.        
020700     05  FILLER                  PIC X(19)   VALUE                
020800         'PERIOD COVERED -  '.                                    
020900     05  RPTP-MM                 PIC 99      VALUE ZERO.          
021000     05  FILLER                  PIC X(01)   VALUE '/'.           
021100     05  RPTP-DD                 PIC 99      VALUE ZERO.          
021200     05  FILLER                  PIC X(01)   VALUE '/'.           
021300     05  RPTP-YYYY               PIC 9(04)   VALUE ZERO.          
021400     05  FILLER                  PIC X(11)   VALUE                
021500         '(THIS RUN)'.                                            
021600     05  FILLER                  PIC X(91)   VALUE SPACES.        
021700                                                                  
021800 01  RPT-COUNTS-LINE-1.                                           
021900     05  FILLER                  PIC X(01)   VALUE SPACES.        
022000     05  FILLER                  PIC X(24)   VALUE                
022100         'TOTAL CALCULATIONS ...'.                                
022200     05  RPTC-TOT-CTR            PIC ZZ,ZZ9.                      
022300     05  FILLER                  PIC X(06)   VALUE SPACES.        
022400     05  FILLER                  PIC X(24)   VALUE                
022500         'SUCCESSFUL ...........'.                                
022600     05  RPTC-OK-CTR             PIC ZZ,ZZ9.                      
022700     05  FILLER                  PIC X(06)   VALUE SPACES.        
022800     05  FILLER                  PIC X(24)   VALUE                
022900         'FAILED ...............'.                                
023000     05  RPTC-BAD-CTR            PIC ZZ,ZZ9.                      
023100     05  FILLER                  PIC X(29)   VALUE SPACES.        
023200                                                                  
023300 01  RPT-COUNTS-LINE-2.                                           
023400     05  FILLER                  PIC X(01)   VALUE SPACES.        
023500     05  FILLER                  PIC X(24)   VALUE                
023600         'SUCCESS RATE .........'.                                
023700     05  RPTC-SUCCESS-RATE       PIC 9.9999.                      
023800     05  FILLER                  PIC X(101)  VALUE SPACES.        
023900                                                                  
024000 01  RPT-AVG-HEADING.                                             
024100     05  FILLER                  PIC X(01)   VALUE SPACES.        
024200     05  FILLER                  PIC X(50)   VALUE                
024300         'AVERAGES - SUCCESSFUL PRIMARY ROUTES ONLY'.             
024400     05  FILLER                  PIC X(81)   VALUE SPACES.        
024500                                                                  
024600 01  RPT-AVG-LINE.                                                
024700     05  FILLER                  PIC X(01)   VALUE SPACES.        
024800     05  FILLER                  PIC X(15)   VALUE                
024900         'AVG COST-USD '.                                         
025000     05  RPTA-COST               PIC $ZZ,ZZZ,ZZ9.99.              
025100     05  FILLER                  PIC X(03)   VALUE SPACES.        
025200     05  FILLER                  PIC X(16)   VALUE                
025300         'AVG TIME-HOURS '.                                       
025400     05  RPTA-TIME               PIC ZZ,ZZ9.9.                    
025500     05  FILLER                  PIC X(03)   VALUE SPACES.        
025600     05  FILLER                  PIC X(18)   VALUE                
025700         'AVG DISTANCE-NM  '.                                     
025800     05  RPTA-DIST               PIC ZZZ,ZZ9.99.                  
025900     05  FILLER                  PIC X(44)   VALUE SPACES.        
026000                                                                  
026100 01  RPT-ALGO-HEADING.                                            
026200     05  FILLER                  PIC X(01)   VALUE SPACES.        
026300     05  FILLER                  PIC X(30)   VALUE                
026400         'ALGORITHM USAGE'.                                       
026500     05  FILLER                  PIC X(101)  VALUE SPACES.        
026600                                                                  
026700 01  RPT-ALGO-LINE.                                               
026800     05  FILLER                  PIC X(03)   VALUE SPACES.        
026900     05  RPTL-ALGO-NAME          PIC X(08).                       
027000     05  FILLER                  PIC X(05)   VALUE SPACES.        
027100     05  FILLER                  PIC X(07)   VALUE 'COUNT '.      
027200     05  RPTL-ALGO-CTR           PIC ZZ,ZZ9.                      
027300     05  FILLER                  PIC X(103)  VALUE SPACES.        
027400                                                                  
027500 01  RPT-POPULAR-HEADING.                                         
027600     05  FILLER                  PIC X(01)   VALUE SPACES.        
027700     05  FILLER                  PIC X(30)   VALUE                
027800         'TOP 10 POPULAR ORIGIN-DEST'.                            
027900     05  FILLER                  PIC X(101)  VALUE SPACES.        
028000                                                                  
028100 01  RPT-POPULAR-COL-HDG.                                         
028200     05  FILLER                  PIC X(04)   VALUE 'RANK'.        
028300     05  FILLER                  PIC X(06)   VALUE SPACES.        
028400     05  FILLER                  PIC X(11)   VALUE                
028500         'ORIGIN-DEST'.                                           
028600     05  FILLER                  PIC X(09)   VALUE SPACES.        
028700     05  FILLER                  PIC X(05)   VALUE 'COUNT'.       
028800     05  FILLER                  PIC X(97)   VALUE SPACES.        
028900                                                                  
029000 01  RPT-POPULAR-LINE.                                            
029100     05  FILLER                  PIC X(04)   VALUE SPACES.        
029200     05  RPTP-RANK               PIC Z9.                          
029300     05  FILLER                  PIC X(08)   VALUE SPACES.        
029400     05  RPTP-ORIGIN             PIC X(05).                       
029500     05  FILLER                  PIC X(01)   VALUE '-'.           
029600     05  RPTP-DEST               PIC X(05).                       
029700     05  FILLER                  PIC X(09)   VALUE SPACES.        
029800     05  RPTP-COUNT              PIC ZZ,ZZ9.                      
029900     05  FILLER                  PIC X(92)   VALUE SPACES.        
030000                                                                  
030100 01  RPT-KPI-HEADING.                                             
030200     05  FILLER                  PIC X(01)   VALUE SPACES.        
030300     05  FILLER                  PIC X(30)   VALUE                
030400         'KPI COMPLIANCE'.                                        
030500     05  FILLER                  PIC X(101)  VALUE SPACES.        
030600                                                                  
030700 01  RPT-KPI-LINE.                                                
030800     05  FILLER                  PIC X(01)   VALUE SPACES.        
030900     05  FILLER                  PIC X(24)   VALUE                
031000         'SUCCESS RATE TARGET ..'.                                
031100     05  RPTK-TARGET             PIC 9.9999.                      
031200     05  FILLER                  PIC X(04)   VALUE SPACES.        
031300     05  RPTK-RESULT             PIC X(13).                       
031400     05  FILLER                  PIC X(84)   VALUE SPACES.        
031500                                                                  
031600 01  RPT-RECOMMEND-LINE.                                          
031700     05  FILLER                  PIC X(01)   VALUE SPACES.        
031800     05  FILLER                  PIC X(15)   VALUE                
031900         'RECOMMENDED - '.                                        
032000     05  RPTR-TEXT               PIC X(40).                       
032100     05  FILLER                  PIC X(76)   VALUE SPACES.        
032200                                                                  
032300 PROCEDURE DIVISION.                                              
032400 0000-MAIN.                                                       
032500     PERFORM 1000-INIT.                                           
032600     PERFORM 2000-MAINLINE                                        
032700         UNTIL WS-MORE-METRICS = 'NO'.                            
032800     PERFORM 3000-CLOSING.                                        
032900 STOP RUN.                                                        
033000                                                                  
033100*----------------------------------------------------------------*
033200*  1000-INIT - OPEN FILES, GET RUN DATE, ZERO THE ALGORITHM AND  *
033300*  ROUTE-PAIR TABLES, PRIME THE READ.                            *
033400*----------------------------------------------------------------*
033500 1000-INIT.                                                       
033600     OPEN INPUT  METRICS-IN.                                      
033700     OPEN OUTPUT ANALPRT.                                         
033800                                                                  
033900     ACCEPT I-DATE FROM DATE YYYYMMDD.                            
034000                                                                  
034100     PERFORM 1010-ZERO-ALGO-CTR THRU 1010-EXIT                    
034200         VARYING WS-ALGO-SUB FROM 1 BY 1                          
034300         UNTIL WS-ALGO-SUB > 4.                                   
034400                                                                  
034500     PERFORM 1020-ZERO-RP-ENTRY THRU 1020-EXIT                    
034600         VARYING WS-RP-SUB FROM 1 BY 1                            
034700         UNTIL WS-RP-SUB > 100.                                   
034800                                                                  
034900     PERFORM 9000-READ-METRICS THRU 9000-EXIT.                    
035000     PERFORM 9100-HEADINGS THRU 9100-EXIT.                        
035100 1000-EXIT.                                                       
035200     EXIT.                                                        
035300                                                                  
035400 1010-ZERO-ALGO-CTR.                                              
035500     MOVE 0 TO WS-ALGO-CTR (WS-ALGO-SUB).                         
035600 1010-EXIT.                                                       
035700     EXIT.                                                        
035800                                                                  
035900 1020-ZERO-RP-ENTRY.                                              
036000     MOVE SPACES TO WS-RP-KEY (WS-RP-SUB).                        
036100     MOVE 0      TO WS-RP-COUNT (WS-RP-SUB).                      
036200 1020-EXIT.                                                       
036300     EXIT.                                                        
036400                                                                  
036500*----------------------------------------------------------------*
036600*  2000-MAINLINE - ONE PASS PER METRICS RECORD.  METRICS IS      *
036700*  MARNAV01'S OWN OUTPUT, ALREADY VALIDATED, SO NO 2100-STYLE    *
036800*  EDIT PARAGRAPH IS NEEDED HERE.                                *
036900*----------------------------------------------------------------*
037000 2000-MAINLINE.                                                   
037100     PERFORM 2200-ACCUM-METRIC THRU 2200-EXIT.                    
037200     PERFORM 2300-TRACK-ROUTE-PAIR THRU 2300-EXIT.                
037300     IF MET-SUCCESS                                               
037400         PERFORM 2400-TRACK-ALGORITHM THRU 2400-EXIT              
037500     END-IF.                                                      
037600     PERFORM 9000-READ-METRICS THRU 9000-EXIT.                    
037700                                                                  
037800*----------------------------------------------------------------*
037900*  2200-ACCUM-METRIC - AN-1 SUCCESS TEST AND RUNNING TOTALS FOR  *
038000*  AN-3 AVERAGES (SUCCESSFUL PRIMARY ROUTES ONLY).               *
038100*----------------------------------------------------------------*
038200 2200-ACCUM-METRIC.
038300     IF I-MET-STATUS IS NOT MET-STATUS-CLASS                       CR-0561
038400         MOVE 'E' TO I-MET-STATUS                                  CR-0561
038500     END-IF.                                                       CR-0561
038600     ADD 1 TO WS-TOT-CTR.
038700     IF MET-SUCCESS AND I-MET-ROUTES-FOUND > 0
038800         ADD 1 TO WS-OK-CTR
038900         ADD I-MET-COST-USD     TO WS-SUM-COST-USD
039000         ADD I-MET-TIME-HOURS   TO WS-SUM-TIME-HOURS
039100         ADD I-MET-DISTANCE-NM  TO WS-SUM-DIST-NM
039200     ELSE
039300         ADD 1 TO WS-BAD-CTR
039400     END-IF.
039500 2200-EXIT.
039600     EXIT.
039700                                                                  
039800*----------------------------------------------------------------*
039900*  2300-TRACK-ROUTE-PAIR - AN-4.  LINEAR-SEARCHES THE ROUTE-PAIR *
040000*  TABLE FOR THIS ORIGIN-DEST KEY; BUMPS THE COUNT IF FOUND, ADDS*
040100*  A NEW ENTRY OTHERWISE (TABLE HOLDS EVERY PAIR SEEN, UP TO THE *
040200*  100-ENTRY LIMIT - EXCESS DISTINCT PAIRS ARE NOT COUNTED).     *
040300*----------------------------------------------------------------*
040400 2300-TRACK-ROUTE-PAIR.                                           
040500     MOVE I-MET-ORIGIN TO WS-WK-ORIGIN.                           
040600     MOVE I-MET-DEST   TO WS-WK-DEST.                             
040700     MOVE 0 TO WS-RP-BEST-SUB.                                    
040800     PERFORM 2310-MATCH-RP-ROW THRU 2310-EXIT                     
040900         VARYING WS-RP-SUB FROM 1 BY 1                            
041000         UNTIL WS-RP-SUB > WS-RP-CTR                              
041100         OR WS-RP-BEST-SUB NOT = 0.                               
041200     IF WS-RP-BEST-SUB NOT = 0                                    
041300         ADD 1 TO WS-RP-COUNT (WS-RP-BEST-SUB)                    
041400     ELSE                                                         
041500         IF WS-RP-CTR < 100                                       
041600             ADD 1 TO WS-RP-CTR                                   
041700             MOVE WS-WORK-KEY TO WS-RP-KEY (WS-RP-CTR)            
041800             MOVE 1           TO WS-RP-COUNT (WS-RP-CTR)          
041900         END-IF                                                   
042000     END-IF.                                                      
042100 2300-EXIT.                                                       
042200     EXIT.                                                        
042300                                                                  
042400 2310-MATCH-RP-ROW.                                               
042500     IF WS-RP-KEY (WS-RP-SUB) = WS-WORK-KEY                       
042600         MOVE WS-RP-SUB TO WS-RP-BEST-SUB                         
042700     END-IF.                                                      
042800 2310-EXIT.                                                       
042900     EXIT.                                                        
043000                                                                  
043100*----------------------------------------------------------------*
043200*  2400-TRACK-ALGORITHM - CR-0331.  BUMPS THE USAGE COUNT FOR    *
043300*  THE ALGORITHM LABEL THIS SUCCESSFUL METRICS RECORD CARRIES.   *
043400*----------------------------------------------------------------*
043500 2400-TRACK-ALGORITHM.                                            
043600     PERFORM 2410-MATCH-ALGO-ROW THRU 2410-EXIT                   
043700         VARYING WS-ALGO-SUB FROM 1 BY 1                          
043800         UNTIL WS-ALGO-SUB > 4.                                   
043900 2400-EXIT.                                                       
044000     EXIT.                                                        
044100                                                                  
044200 2410-MATCH-ALGO-ROW.                                             
044300     IF WS-ALGO-NAME (WS-ALGO-SUB) = I-MET-ALGORITHM              
044400         ADD 1 TO WS-ALGO-CTR (WS-ALGO-SUB)                       
044500     END-IF.                                                      
044600 2410-EXIT.                                                       
044700     EXIT.                                                        
044800                                                                  
044900*----------------------------------------------------------------*
045000*  3000-CLOSING - COMPUTES THE AN-2/AN-3 RATIOS, PRINTS THE      *
045100*  COUNTS/AVERAGES/ALGORITHM/POPULAR-ROUTE/KPI SECTIONS, CLOSES  *
045200*  THE FILES.                                                    *
045300*----------------------------------------------------------------*
045400 3000-CLOSING.                                                    
045500     PERFORM 3100-CALC-SUCCESS-RATE THRU 3100-EXIT.               
045600     PERFORM 3150-CALC-AVERAGES THRU 3150-EXIT.                   
045700     PERFORM 3200-CALC-COMPLIANCE THRU 3200-EXIT.                 
045800                                                                  
045900     MOVE WS-CDT-MM   TO RPTP-MM.                                 
046000     MOVE WS-CDT-DD   TO RPTP-DD.                                 
046100     MOVE WS-CDT-YYYY TO RPTP-YYYY.                               
046200     WRITE PRTLINE FROM RPT-PERIOD-LINE                           
046300         AFTER ADVANCING 2 LINES.                                 
046400                                                                  
046500     MOVE WS-TOT-CTR TO RPTC-TOT-CTR.                             
046600     MOVE WS-OK-CTR  TO RPTC-OK-CTR.                              
046700     MOVE WS-BAD-CTR TO RPTC-BAD-CTR.                             
046800     WRITE PRTLINE FROM RPT-COUNTS-LINE-1                         
046900         AFTER ADVANCING 2 LINES                                  
047000         AT EOP                                                   
047100             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
047200     END-WRITE.                                                   
047300                                                                  
047400     MOVE WS-SUCCESS-RATE TO RPTC-SUCCESS-RATE.                   
047500     WRITE PRTLINE FROM RPT-COUNTS-LINE-2                         
047600         AFTER ADVANCING 1 LINE                                   
047700         AT EOP                                                   
047800             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
047900     END-WRITE.                                                   
048000                                                                  
048100     WRITE PRTLINE FROM RPT-AVG-HEADING                           
048200         AFTER ADVANCING 2 LINES                                  
048300         AT EOP                                                   
048400             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
048500     END-WRITE.                                                   
048600                                                                  
048700     MOVE WS-AVG-COST-USD TO RPTA-COST.                           
048800     MOVE WS-AVG-TIME-HOURS TO RPTA-TIME.                         
048900     MOVE WS-AVG-DIST-NM TO RPTA-DIST.                            
049000     WRITE PRTLINE FROM RPT-AVG-LINE                              
049100         AFTER ADVANCING 1 LINE                                   
049200         AT EOP                                                   
049300             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
049400     END-WRITE.                                                   
049500                                                                  
049600     PERFORM 3300-PRINT-ALGORITHMS THRU 3300-EXIT.                
049700     PERFORM 3400-PRINT-POPULAR THRU 3400-EXIT.                   
049800                                                                  
049900     WRITE PRTLINE FROM RPT-KPI-HEADING                           
050000         AFTER ADVANCING 2 LINES                                  
050100         AT EOP                                                   
050200             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
050300     END-WRITE.                                                   
050400                                                                  
050500     MOVE WS-KPI-TARGET TO RPTK-TARGET.                           
050600     MOVE WS-KPI-RESULT TO RPTK-RESULT.                           
050700     WRITE PRTLINE FROM RPT-KPI-LINE                              
050800         AFTER ADVANCING 1 LINE                                   
050900         AT EOP                                                   
051000             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
051100     END-WRITE.                                                   
051200                                                                  
051300     MOVE WS-RECOMMEND-TEXT TO RPTR-TEXT.                         
051400     WRITE PRTLINE FROM RPT-RECOMMEND-LINE                        
051500         AFTER ADVANCING 2 LINES                                  
051600         AT EOP                                                   
051700             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
051800     END-WRITE.                                                   
051900                                                                  
052000     CLOSE METRICS-IN ANALPRT.                                    
052100 3000-EXIT.                                                       
052200     EXIT.                                                        
052300                                                                  
052400*----------------------------------------------------------------*
052500*  3100-CALC-SUCCESS-RATE - AN-2.  ZERO WHEN NO METRICS READ.    *
052600*----------------------------------------------------------------*
052700 3100-CALC-SUCCESS-RATE.                                          
052800     IF WS-TOT-CTR = 0                                            
052900         MOVE 0 TO WS-SUCCESS-RATE                                
053000     ELSE                                                         
053100         COMPUTE WS-SUCCESS-RATE ROUNDED =                        
053200             WS-OK-CTR / WS-TOT-CTR                               
053300     END-IF.                                                      
053400 3100-EXIT.                                                       
053500     EXIT.                                                        
053600                                                                  
053700*----------------------------------------------------------------*
053800*  3150-CALC-AVERAGES - AN-3.  ZERO WHEN NO SUCCESSFUL RECORDS.  *
053900*----------------------------------------------------------------*
054000 3150-CALC-AVERAGES.                                              
054100     IF WS-OK-CTR = 0                                             
054200         MOVE 0 TO WS-AVG-COST-USD                                
054300         MOVE 0 TO WS-AVG-TIME-HOURS                              
054400         MOVE 0 TO WS-AVG-DIST-NM                                 
054500     ELSE                                                         
054600         COMPUTE WS-AVG-COST-USD ROUNDED =                        
054700             WS-SUM-COST-USD / WS-OK-CTR                          
054800         COMPUTE WS-AVG-TIME-HOURS ROUNDED =                      
054900             WS-SUM-TIME-HOURS / WS-OK-CTR                        
055000         COMPUTE WS-AVG-DIST-NM ROUNDED =                         
055100             WS-SUM-DIST-NM / WS-OK-CTR                           
055200     END-IF.                                                      
055300 3150-EXIT.                                                       
055400     EXIT.                                                        
055500                                                                  
055600*----------------------------------------------------------------*
055700*  3200-CALC-COMPLIANCE - AN-5/AN-6, CR-0512.                    *
055800*----------------------------------------------------------------*
055900 3200-CALC-COMPLIANCE.                                            
056000     IF WS-SUCCESS-RATE >= WS-KPI-TARGET                          
056100         MOVE 'COMPLIANT'     TO WS-KPI-RESULT                    
056200         MOVE 'ALL KPIS WITHIN TARGET'                            
056300                              TO WS-RECOMMEND-TEXT                
056400     ELSE                                                         
056500         MOVE 'NON-COMPLIANT' TO WS-KPI-RESULT                    
056600         MOVE 'REVIEW ERROR LOGS AND EXPAND PORT COVERAGE'        
056700                              TO WS-RECOMMEND-TEXT                
056800     END-IF.                                                      
056900 3200-EXIT.                                                       
057000     EXIT.                                                        
057100                                                                  
057200*----------------------------------------------------------------*
057300*  3300-PRINT-ALGORITHMS - ONE LINE PER ALGORITHM, IN TABLE      *
057400*  ORDER (DIJKSTRA/ASTAR/MARITIME/HYBRID).                       *
057500*----------------------------------------------------------------*
057600 3300-PRINT-ALGORITHMS.                                           
057700     WRITE PRTLINE FROM RPT-ALGO-HEADING                          
057800         AFTER ADVANCING 2 LINES                                  
057900         AT EOP                                                   
058000             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
058100     END-WRITE.                                                   
058200     PERFORM 3310-PRINT-ALGO-ROW THRU 3310-EXIT                   
058300         VARYING WS-ALGO-SUB FROM 1 BY 1                          
058400         UNTIL WS-ALGO-SUB > 4.                                   
058500 3300-EXIT.                                                       
058600     EXIT.                                                        
058700                                                                  
058800 3310-PRINT-ALGO-ROW.                                             
058900     MOVE WS-ALGO-NAME (WS-ALGO-SUB) TO RPTL-ALGO-NAME.           
059000     MOVE WS-ALGO-CTR (WS-ALGO-SUB)  TO RPTL-ALGO-CTR.            
059100     WRITE PRTLINE FROM RPT-ALGO-LINE                             
059200         AFTER ADVANCING 1 LINE                                   
059300         AT EOP                                                   
059400             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
059500     END-WRITE.                                                   
059600 3310-EXIT.                                                       
059700     EXIT.                                                        
059800                                                                  
059900*----------------------------------------------------------------*
060000*  3400-PRINT-POPULAR - AN-4.  SELECTS THE TOP TEN ROUTE PAIRS   *
060100*  BY DESCENDING COUNT (SELECTION-SORT STYLE - THE TABLE IS AT   *
060200*  MOST 100 ENTRIES SO A FULL SORT VERB IS NOT WARRANTED) AND    *
060300*  PRINTS THEM RANK 1 THROUGH THE NUMBER OF PAIRS ACTUALLY SEEN. *
060400*----------------------------------------------------------------*
060500 3400-PRINT-POPULAR.                                              
060600     WRITE PRTLINE FROM RPT-POPULAR-HEADING                       
060700         AFTER ADVANCING 2 LINES                                  
060800         AT EOP                                                   
060900             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
061000     END-WRITE.                                                   
061100     WRITE PRTLINE FROM RPT-POPULAR-COL-HDG                       
061200         AFTER ADVANCING 1 LINE                                   
061300         AT EOP                                                   
061400             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
061500     END-WRITE.                                                   
061600                                                                  
061700     PERFORM 3410-ZERO-USED-FLAG THRU 3410-EXIT                   
061800         VARYING WS-RP-SUB FROM 1 BY 1                            
061900         UNTIL WS-RP-SUB > WS-RP-CTR.                             
062000                                                                  
062100     MOVE 0 TO WS-RANK-CTR.                                       
062200     IF WS-RP-CTR > 10                                            
062300         MOVE 10 TO WS-RANK-CTR                                   
062400     ELSE                                                         
062500         MOVE WS-RP-CTR TO WS-RANK-CTR                            
062600     END-IF.                                                      
062700                                                                  
062800     PERFORM 3420-SELECT-TOP-ROW THRU 3420-EXIT                   
062900         VARYING WS-RANK-SUB FROM 1 BY 1                          
063000         UNTIL WS-RANK-SUB > WS-RANK-CTR.                         
063100                                                                  
063200     PERFORM 3430-PRINT-TOP-ROW THRU 3430-EXIT                    
063300         VARYING WS-RANK-SUB FROM 1 BY 1                          
063400         UNTIL WS-RANK-SUB > WS-RANK-CTR.                         
063500 3400-EXIT.                                                       
063600     EXIT.                                                        
063700                                                                  
063800 3410-ZERO-USED-FLAG.                                             
063900     MOVE 'N' TO WS-TOP10-USED (WS-RP-SUB).                       
064000 3410-EXIT.                                                       
064100     EXIT.                                                        
064200                                                                  
064300*----------------------------------------------------------------*
064400*  3420-SELECT-TOP-ROW - FINDS THE HIGHEST-COUNT UNUSED ENTRY    *
064500*  AND COPIES IT INTO THE TOP10 WORK TABLE AT WS-RANK-SUB.       *
064600*----------------------------------------------------------------*
064700 3420-SELECT-TOP-ROW.                                             
064800     MOVE 0 TO WS-RP-BEST-SUB.                                    
064900     PERFORM 3421-FIND-HIGHEST-ROW THRU 3421-EXIT                 
065000         VARYING WS-RP-SUB FROM 1 BY 1                            
065100         UNTIL WS-RP-SUB > WS-RP-CTR.                             
065200     IF WS-RP-BEST-SUB NOT = 0                                    
065300         MOVE WS-RP-KEY   (WS-RP-BEST-SUB)                        
065400                          TO WS-TOP10-KEY (WS-RANK-SUB)           
065500         MOVE WS-RP-COUNT (WS-RP-BEST-SUB)                        
065600                          TO WS-TOP10-COUNT (WS-RANK-SUB)         
065700         MOVE 'Y' TO WS-TOP10-USED (WS-RP-BEST-SUB)               
065800     END-IF.                                                      
065900 3420-EXIT.                                                       
066000     EXIT.                                                        
066100                                                                  
066200 3421-FIND-HIGHEST-ROW.                                           
066300     IF WS-TOP10-USED (WS-RP-SUB) = 'N'                           
066400         IF WS-RP-BEST-SUB = 0                                    
066500             MOVE WS-RP-SUB TO WS-RP-BEST-SUB                     
066600         ELSE                                                     
066700             IF WS-RP-COUNT (WS-RP-SUB) >                         
066800                WS-RP-COUNT (WS-RP-BEST-SUB)                      
066900                 MOVE WS-RP-SUB TO WS-RP-BEST-SUB                 
067000             END-IF                                               
067100         END-IF                                                   
067200     END-IF.                                                      
067300 3421-EXIT.                                                       
067400     EXIT.                                                        
067500                                                                  
067600 3430-PRINT-TOP-ROW.                                              
067700     MOVE WS-RANK-SUB TO RPTP-RANK.                               
067800     MOVE WS-TOP10-ORIGIN (WS-RANK-SUB)     TO RPTP-ORIGIN.       
067900     MOVE WS-TOP10-DEST   (WS-RANK-SUB)     TO RPTP-DEST.         
068000     MOVE WS-TOP10-COUNT (WS-RANK-SUB)      TO RPTP-COUNT.        
068100     WRITE PRTLINE FROM RPT-POPULAR-LINE                          
068200         AFTER ADVANCING 1 LINE                                   
068300         AT EOP                                                   
068400             PERFORM 9100-HEADINGS THRU 9100-EXIT                 
068500     END-WRITE.                                                   
068600 3430-EXIT.                                                       
068700     EXIT.                                                        
068800                                                                  
068900 9000-READ-METRICS.                                               
069000     READ METRICS-IN                                              
069100         AT END MOVE 'NO ' TO WS-MORE-METRICS                     
069200     END-READ.                                                    
069300 9000-EXIT.                                                       
069400     EXIT.                                                        
069500                                                                  
069600 9100-HEADINGS.
069700     ADD 1 TO WS-PAGE-CTR.
069800     MOVE WS-PAGE-CTR TO RPT2-PAGE.
069900     MOVE I-DATE      TO RPT1-DATE.
070000     IF RERUN-REQUESTED                                            CR-0561
070100         MOVE '*RERUN* ' TO RPT1-RERUN                             CR-0561
070200     ELSE                                                          CR-0561
070300         MOVE SPACES TO RPT1-RERUN                                 CR-0561
070400     END-IF.                                                       CR-0561
070500     WRITE PRTLINE FROM RPT-TITLE-1
070600         AFTER ADVANCING TOP-OF-FORM.                              CR-0561
070700     WRITE PRTLINE FROM RPT-TITLE-2
070800         AFTER ADVANCING 1 LINE.
070900 9100-EXIT.
071000     EXIT.                                                        
