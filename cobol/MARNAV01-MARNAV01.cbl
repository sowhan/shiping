000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MARNAV01.
000300 AUTHOR.         R. HUTCHINS.
000400 INSTALLATION.   TRANSOCEANIC SHIPPING CORP - FLEET OPS DP.
000500 DATE-WRITTEN.   03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - FLEET OPS USE ONLY.
000800******************************************************************
000900*  ROUTE PLANNING AND VOYAGE COSTING BATCH                      *
001000*  READS THE PORT AND VESSEL REFERENCE FILES INTO TABLES, THEN  *
001100*  READS ROUTE REQUESTS AND FOR EACH ONE BUILDS THE DIRECT AND  *
001200*  HUB CANDIDATE VOYAGES, COSTS FUEL/PORT FEES/TRANSIT TIME PER *
001300*  SEGMENT, SCORES EACH CANDIDATE AND PICKS THE BEST ROUTE FOR  *
001400*  THE REQUESTED CRITERION.  WRITES THE ROUTE REPORT (ONE      *
001500*  GROUP PER REQUEST) AND THE CALCULATION-METRICS FEED PICKED  *
001600*  UP BY MARNAV02 FOR THE KPI SUMMARY.                          *
001700******************************************************************
001800*------------------> CHANGE LOG <--------------------------------*
001900* DATE      PROGR   REQUEST    DESCRIPTION                      *
002000* --------  ------  ---------  ------------------------------   *
002100* 03/14/87  RJH     CR-0114    ORIGINAL PROGRAM - DIRECT ROUTES * CR-0114 
002200*                              ONLY, FUEL AND PORT FEE COSTING. *
002300* 07/02/87  RJH     CR-0138    ADDED HUB (ONE-STOP) CANDIDATE   * CR-0138 
002400*                              GENERATION AND RANKING BY        *
002500*                              REQUESTED CRITERION.             *
002600* 11/19/87  RJH     CR-0151    ADDED PANAMA/SUEZ CAPABILITY     * CR-0151 
002700*                              CHECK TO DIRECT-ROUTE FEASIBILITY*
002800* 02/08/88  D.OKAFO CR-0177    RELIABILITY/EFFICIENCY/ENVIRON-  * CR-0177 
002900*                              MENTAL SCORING ADDED PER FLEET   *
003000*                              OPS REQUEST.  OVERALL SCORE NOW  *
003100*                              WEIGHTED BY CRITERION.           *
003200* 06/23/88  D.OKAFO CR-0203    IN-HOUSE GREAT-CIRCLE MATH       * CR-0203 
003300*                              PACKAGE (SIN/COS/SQRT/LN/EXP)    *
003400*                              WRITTEN - NO VENDOR MATH LIBRARY *
003500*                              ON THIS COMPILER.                *
003600* 01/17/89  RJH     CR-0240    VESSEL-COMPATIBILITY CHECK NOW   * CR-0240 
003700*                              APPLIED TO HUB PORT AS WELL AS   *
003800*                              ORIGIN/DEST (PRIOR RUNS COSTED   *
003900*                              HUB ROUTES THE VESSEL COULD NOT  *
004000*                              ACTUALLY BERTH AT).              *
004100* 09/05/90  L.VANCE CR-0318    METRICS FEED FILE ADDED FOR NEW  * CR-0318 
004200*                              KPI SUMMARY PROGRAM (MARNAV02).  *
004300* 04/11/91  L.VANCE CR-0355    TIER-1 PORT LIST EXPANDED TO SIX * CR-0355 
004400*                              PORTS PER TRAFFIC DEPT REQUEST.  *
004500* 08/30/93  RJH     CR-0409    MAX 5 HUB CANDIDATES ENFORCED -  * CR-0409 
004600*                              LARGE HUB TABLES WERE SLOWING    *
004700*                              THE OVERNIGHT WINDOW.            *
004800* 02/14/95  D.OKAFO CR-0466    LOAD FACTOR AND WEATHER FACTOR   * CR-0466 
004900*                              RANGE VALIDATION ADDED (INVALID  *
005000*                              FACTOR ERROR LINE).              *
005100* 10/02/96  L.VANCE CR-0501    PORT TABLE SIZE RAISED 150 TO    * CR-0501 
005200*                              200 ENTRIES - FLEET ADDED CALLS  *
005300*                              TO WEST AFRICA COAST.            *
005400* 12/29/98  RJH     Y2K-014    YEAR 2000 REVIEW - CURRENT-DATE  * Y2K-014 
005500*                              FIELDS ALREADY CARRY A 4-DIGIT   *
005600*                              YEAR, NO CENTURY WINDOW LOGIC IN *
005700*                              THIS PROGRAM.  NO CHANGE MADE.   *
005800* 03/03/99  RJH     Y2K-014    SIGNED OFF BY QA AFTER RUNNING   * Y2K-014 
005900*                              01/01/2000 TEST REQUEST FILE.    *
006000* 04/17/01  RJH     CR-0555    KPI AUDIT (FLEET OPS) FOUND      * CR-0555 
006100*                              O-MET-STATUS WAS BEING SET TO    *
006200*                              Y/N INSTEAD OF S/E - MARNAV02    *
006300*                              NEVER SAW A SUCCESSFUL RECORD,   *
006400*                              SO ALL KPI COUNTS CAME BACK      *
006500*                              ZERO.  CORRECTED TO S/E TO MATCH *
006600*                              THE METRICS FEED LAYOUT.  ALSO   *
006700*                              FOUND SC-2 RELIABILITY SCORE WAS *
006800*                              SUBTRACTING RISK *100 INSTEAD OF *
006900*                              THE RISK FRACTION - CORRECTED.   *
007000* 09/12/01  L.VANCE CR-0561    PC-1 PORT-LIMIT REJECTS NOW      * CR-0561 
007100*                              PRINT A ONE-LINE NOTE NAMING THE *
007200*                              DIMENSION AND BOTH VALUES - PRIOR*
007300*                              RUNS ONLY SET THE PASS/FAIL FLAG,*
007400*                              TRAFFIC DESK COULD NOT SEE WHY A *
007500*                              HUB WAS REJECTED.  ALSO ADDED THE*
007600*                              CANAL TRANSIT-TIME REFERENCE     *
007700*                              TABLE (SUEZ/PANAMA BY DWT CLASS) *
007800*                              TO THE FRONT OF THE REPORT PER   *
007900*                              NAVAL ARCHITECTURE DEPT REQUEST -*
008000*                              INFORMATIONAL ONLY, NOT ADDED TO *
008100*                              SEGMENT TRANSIT TIME.  RERUN-DAY *
008200*                              UPSI SWITCH AND CRITERIA CLASS   *
008300*                              TEST NOW WIRED IN (WERE DECLARED *
008400*                              BUT UNUSED SINCE CR-0114).       * CR-0561 
008500*----------------------------------------------------------------*
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.  IBM-4381.
008900 OBJECT-COMPUTER.  IBM-4381.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     CLASS NAV-CRITERIA IS 'F' 'E' 'R' 'B'
009300     UPSI-0 IS RERUN-SWITCH
009400         ON STATUS IS RERUN-REQUESTED
009500         OFF STATUS IS NORMAL-RUN.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT PORT-MASTER
009900         ASSIGN TO PORTIN
010000         ORGANIZATION IS LINE SEQUENTIAL.
010100
010200     SELECT VESSEL-MASTER
010300         ASSIGN TO VESLIN
010400         ORGANIZATION IS LINE SEQUENTIAL.
010500
010600     SELECT ROUTE-REQ
010700         ASSIGN TO ROUTEREQ
010800         ORGANIZATION IS LINE SEQUENTIAL.
010900
011000     SELECT METRICS-OUT
011100         ASSIGN TO METRICS
011200         ORGANIZATION IS LINE SEQUENTIAL.
011300
011400     SELECT RTEPRT
011500         ASSIGN TO RTEPRT
011600         ORGANIZATION IS RECORD SEQUENTIAL.
011700
011800 DATA DIVISION.
011900 FILE SECTION.
012000
012100 FD  PORT-MASTER
012200     LABEL RECORD IS STANDARD
012300     DATA RECORD IS PORT-REC
012400     RECORD CONTAINS 88 CHARACTERS.
012500
012600 01  PORT-REC.
012700     05  I-PORT-UNLOCODE         PIC X(05).
012800     05  I-PORT-NAME             PIC X(30).
012900     05  I-PORT-COUNTRY          PIC X(20).
013000     05  I-PORT-LATITUDE         PIC S9(03)V9(04).
013100     05  I-PORT-LONGITUDE        PIC S9(03)V9(04).
013200     05  I-PORT-STATUS           PIC X(01).
013210         88  VAL-PORT-ACTIVE         VALUE 'A'.                   CR-0565 
013300     05  I-PORT-HUB-FLAG         PIC X(01).
013400     05  I-PORT-MAX-LENGTH-M     PIC 9(03)V9.
013500     05  I-PORT-MAX-BEAM-M       PIC 9(02)V9.
013600     05  I-PORT-MAX-DRAFT-M      PIC 9(02)V9.
013700     05  I-PORT-BERTHS           PIC 9(03).
013800     05  I-PORT-FACILITIES       PIC 9(02).
013900     05  FILLER                  PIC X(02).
014000
014100 FD  VESSEL-MASTER
014200     LABEL RECORD IS STANDARD
014300     DATA RECORD IS VESSEL-REC
014400     RECORD CONTAINS 44 CHARACTERS.
014500
014600 01  VESSEL-REC.
014700     05  I-VSL-ID                PIC X(08).
014800     05  I-VSL-TYPE              PIC X(01).
014900     05  I-VSL-LENGTH-M          PIC 9(03)V9.
015000     05  I-VSL-BEAM-M            PIC 9(02)V9.
015100     05  I-VSL-DRAFT-M           PIC 9(02)V9.
015200     05  I-VSL-DWT               PIC 9(07).
015300     05  I-VSL-GT                PIC 9(07).
015400     05  I-VSL-SPEED-KNOTS       PIC 9(02)V9.
015500     05  I-VSL-RANGE-NM          PIC 9(05).
015600     05  I-VSL-SUEZ-OK           PIC X(01).
015700     05  I-VSL-PANAMA-OK         PIC X(01).
015800     05  FILLER                  PIC X(01).
015900
016000 FD  ROUTE-REQ
016100     LABEL RECORD IS STANDARD
016200     DATA RECORD IS REQ-REC
016300     RECORD CONTAINS 34 CHARACTERS.
016400
016500 01  REQ-REC.
016600     05  I-REQ-ID                PIC X(08).
016700     05  I-REQ-ORIGIN            PIC X(05).
016800     05  I-REQ-DEST              PIC X(05).
016900     05  I-REQ-VESSEL-ID         PIC X(08).
017000     05  I-REQ-CRITERIA          PIC X(01).
017010         88  VAL-CRITERIA            VALUE 'F' 'E' 'R'            CR-0565 
017020                                        'B'.                      CR-0565 
017100     05  I-REQ-MAX-STOPS         PIC 9(01).
017200     05  I-REQ-WEATHER-FACTOR    PIC 9V99.
017300     05  I-REQ-LOAD-FACTOR       PIC V99.
017400     05  FILLER                  PIC X(01).
017500
017600 FD  METRICS-OUT
017700     LABEL RECORD IS STANDARD
017800     DATA RECORD IS MET-REC
017900     RECORD CONTAINS 60 CHARACTERS.
018000
018100 01  MET-REC.
018200     05  O-MET-REQ-ID            PIC X(08).
018300     05  O-MET-ORIGIN            PIC X(05).
018400     05  O-MET-DEST              PIC X(05).
018500     05  O-MET-STATUS            PIC X(01).
018600     05  O-MET-ROUTES-FOUND      PIC 9(03).
018700     05  O-MET-ALGORITHM         PIC X(08).
018800     05  O-MET-COST-USD          PIC 9(09)V99.
018900     05  O-MET-TIME-HOURS        PIC 9(05)V9.
019000     05  O-MET-DISTANCE-NM       PIC 9(05)V99.
019100     05  FILLER                  PIC X(06).
019200
019300 FD  RTEPRT
019400     LABEL RECORD IS OMITTED
019500     RECORD CONTAINS 132 CHARACTERS
019600     DATA RECORD IS PRTLINE
019700     LINAGE IS 60 WITH FOOTING AT 56.
019800
019900 01  PRTLINE                     PIC X(132).
020000
020100 WORKING-STORAGE SECTION.
020150*-----> RTEPRT PAGE COUNTER - STANDALONE, NOT PART OF A         * CR-0565 
020160*       PRINT-CONTROL GROUP - CARRIED AS A 77-LEVEL ITEM PER    *
020170*       SHOP STANDARD FOR SOLITARY COUNTERS.                    * CR-0565 
020180 77  WS-PAGE-CTR                 PIC 9(04)   COMP VALUE 0.
020200
020300 01  WS-FILE-SWITCHES.
020400     05  WS-MORE-REQUESTS        PIC X(03)   VALUE 'YES'.
020500     05  WS-ERR-SW               PIC X(03)   VALUE SPACES.
020600     05  WS-ERR-REASON           PIC X(20)   VALUE SPACES.
020700     05  FILLER                  PIC X(10)   VALUE SPACES.
020800
020900 01  WS-COUNTERS.
021100     05  WS-PCTR                 PIC 9(02)   COMP VALUE 0.
021200     05  WS-PORT-COUNT           PIC 9(03)   COMP VALUE 0.
021300     05  WS-VESSEL-COUNT         PIC 9(02)   COMP VALUE 0.
021400     05  WS-REQ-READ-CTR         PIC 9(05)   COMP VALUE 0.
021500     05  WS-REQ-OK-CTR           PIC 9(05)   COMP VALUE 0.
021600     05  WS-REQ-BAD-CTR          PIC 9(05)   COMP VALUE 0.
021700     05  WS-CAND-CTR             PIC 9(02)   COMP VALUE 0.
021800     05  WS-CAND-SUB             PIC 9(01)   COMP VALUE 0.
021900     05  WS-BEST-SUB             PIC 9(01)   COMP VALUE 0.
022000     05  WS-SEG-SUB              PIC 9(01)   COMP VALUE 0.
022100     05  WS-HUB-SUB              PIC 9(03)   COMP VALUE 0.
022200     05  FILLER                  PIC X(08)   VALUE SPACES.
022300
022400 01  WS-CONTROL-TOTALS.
022500     05  WS-GT-DISTANCE-NM       PIC 9(07)V99   VALUE 0.
022600     05  WS-GT-COST-USD          PIC 9(09)V99   VALUE 0.
022700
022800 01  WS-ORIGIN-DEST-WORK.
022900     05  WS-ORIGIN-SUB           PIC 9(03)   COMP VALUE 0.
023000     05  WS-DEST-SUB             PIC 9(03)   COMP VALUE 0.
023100     05  WS-VESSEL-SUB           PIC 9(03)   COMP VALUE 0.
023200     05  WS-ORIGIN-FOUND-SW      PIC X(01)   VALUE 'N'.
023300     05  WS-DEST-FOUND-SW        PIC X(01)   VALUE 'N'.
023400     05  WS-VESSEL-FOUND-SW      PIC X(01)   VALUE 'N'.
023500     05  WS-DIRECT-DIST-NM       PIC 9(05)V99   VALUE 0.
023600     05  WS-DIRECT-FEASIBLE-SW   PIC X(01)   VALUE 'N'.
023700     05  WS-DIRECT-BEARING       PIC 9(03)V9    VALUE 0.          CR-0561 
023800     05  WS-NEEDS-CANAL-SW       PIC X(01)   VALUE 'N'.
023900     05  WS-VESSEL-CANAL-OK-SW   PIC X(01)   VALUE 'N'.
024000     05  WS-ALGORITHM-LABEL      PIC X(08)   VALUE SPACES.
024100
024200 01  CURRENT-DATE-AND-TIME.
024300     05  I-DATE.
024400         10  I-YY                PIC 9(04).
024500         10  I-MM                PIC 99.
024600         10  I-DD                PIC 99.
024700     05  I-TIME                  PIC X(11).
024800
024900*-----> IN-HOUSE GREAT-CIRCLE / LOGARITHM MATH PACKAGE <---------*
025000* THIS COMPILER HAS NO SIN, COS, SQRT, LN OR EXP INTRINSIC - THE *
025100* FOLLOWING WORK AREAS SUPPORT THE HOME-GROWN ROUTINES IN THE   *
025200* 8000 SECTION.  DO NOT CHANGE THE ITERATION COUNTS WITHOUT     *
025300* RE-VALIDATING AGAINST THE SURVEYOR'S TABLE (SEE CR-0203).     *
025400 01  WS-MATH-CONSTANTS.
025500     05  WS-PI                   PIC S9(01)V9(08) VALUE
025600                                               3.14159265.
025700     05  WS-TWO-PI               PIC S9(01)V9(08) VALUE
025800                                               6.28318531.
025900     05  WS-HALF-PI              PIC S9(01)V9(08) VALUE
026000                                               1.57079633.
026100     05  WS-LN2-CONST            PIC S9(01)V9(08) VALUE
026200                                               0.69314718.
026300     05  WS-DEG-TO-RAD           PIC S9(01)V9(08) VALUE
026400                                               0.01745329.
026500     05  WS-RAD-TO-DEG           PIC S9(02)V9(08) VALUE
026600                                               57.29577951.
026700     05  WS-EARTH-RADIUS-NM      PIC 9(04)V9(07) VALUE
026800                                               3440.0647948.
026900
027000 01  WS-TRIG-WORK.
027100     05  WS-TRIG-X               PIC S9(02)V9(08).
027200     05  WS-TRIG-X2              PIC S9(02)V9(08).
027300     05  WS-TRIG-TERM            PIC S9(03)V9(08).
027400     05  WS-TRIG-SUM             PIC S9(02)V9(08).
027500     05  WS-TRIG-N               PIC 9(02)    COMP.
027600     05  WS-TRIG-DENOM           PIC 9(05)    COMP.
027700     05  WS-TRIG-SIN-RESULT      PIC S9(01)V9(08).
027800     05  WS-TRIG-COS-RESULT      PIC S9(01)V9(08).
027900
028000 01  WS-SQRT-WORK.
028100     05  WS-SQRT-A               PIC S9(09)V9(06).
028200     05  WS-SQRT-X               PIC S9(09)V9(06).
028300     05  WS-SQRT-PREV            PIC S9(09)V9(06).
028400     05  WS-SQRT-ITER            PIC 9(02)    COMP.
028500     05  WS-SQRT-RESULT          PIC S9(09)V9(06).
028600
028700 01  WS-ATAN-WORK.
028800     05  WS-ATAN-R               PIC S9(05)V9(08).
028900     05  WS-ATAN-U               PIC S9(02)V9(08).
029000     05  WS-ATAN-U2              PIC S9(02)V9(08).
029100     05  WS-ATAN-TERM            PIC S9(02)V9(08).
029200     05  WS-ATAN-SUM             PIC S9(02)V9(08).
029300     05  WS-ATAN-N               PIC 9(02)    COMP.
029400     05  WS-ATAN-RECIP-SW        PIC X(01).
029500     05  WS-ATAN-RESULT          PIC S9(02)V9(08).
029600     05  WS-ATAN2-Y              PIC S9(05)V9(08).
029700     05  WS-ATAN2-X              PIC S9(05)V9(08).
029800     05  WS-ATAN2-RESULT         PIC S9(02)V9(08).
029900
030000 01  WS-LN-WORK.
030100     05  WS-LN-X                 PIC S9(07)V9(06).
030200     05  WS-LN-M                 PIC S9(02)V9(08).
030300     05  WS-LN-K                 PIC S9(03)   COMP.
030400     05  WS-LN-U                 PIC S9(02)V9(08).
030500     05  WS-LN-U2                PIC S9(02)V9(08).
030600     05  WS-LN-TERM              PIC S9(02)V9(08).
030700     05  WS-LN-SUM               PIC S9(02)V9(08).
030800     05  WS-LN-N                 PIC 9(02)    COMP.
030900     05  WS-LN-RESULT            PIC S9(03)V9(08).
031000
031100 01  WS-EXP-WORK.
031200     05  WS-EXP-X                PIC S9(03)V9(08).
031300     05  WS-EXP-N                PIC S9(03)   COMP.
031400     05  WS-EXP-R                PIC S9(02)V9(08).
031500     05  WS-EXP-TERM             PIC S9(02)V9(08).
031600     05  WS-EXP-SUM              PIC S9(02)V9(08).
031700     05  WS-EXP-K                PIC 9(02)    COMP.
031800     05  WS-EXP-POW2             PIC S9(07)V9(06).
031900     05  WS-EXP-RESULT           PIC S9(07)V9(06).
032000
032100 01  WS-POWER-WORK.
032200     05  WS-POWER-BASE           PIC S9(07)V9(06).
032300     05  WS-POWER-EXPONENT       PIC S9(02)V9(04).
032400     05  WS-POWER-RESULT         PIC S9(07)V9(06).
032500
032600 01  WS-GREAT-CIRCLE-WORK.
032700     05  WS-GC-LAT1              PIC S9(03)V9(04).
032800     05  WS-GC-LON1              PIC S9(03)V9(04).
032900     05  WS-GC-LAT2              PIC S9(03)V9(04).
033000     05  WS-GC-LON2              PIC S9(03)V9(04).
033100     05  WS-GC-PHI1              PIC S9(01)V9(08).
033200     05  WS-GC-PHI2              PIC S9(01)V9(08).
033300     05  WS-GC-DLAT              PIC S9(01)V9(08).
033400     05  WS-GC-DLON              PIC S9(01)V9(08).
033500     05  WS-GC-SIN-DLAT2         PIC S9(01)V9(08).
033600     05  WS-GC-SIN-DLON2         PIC S9(01)V9(08).
033700     05  WS-GC-COS-PHI1          PIC S9(01)V9(08).
033800     05  WS-GC-COS-PHI2          PIC S9(01)V9(08).
033900     05  WS-GC-SIN-PHI1          PIC S9(01)V9(08).
034000     05  WS-GC-SIN-PHI2          PIC S9(01)V9(08).
034100     05  WS-GC-A-VALUE           PIC S9(01)V9(08).
034200     05  WS-GC-SQRT-A            PIC S9(01)V9(08).
034300     05  WS-GC-SQRT-1A           PIC S9(01)V9(08).
034400     05  WS-GC-C-VALUE           PIC S9(01)V9(08).
034500     05  WS-GC-DIST-NM           PIC 9(05)V99.
034600     05  WS-GC-BEARING           PIC 9(03)V99.
034700     05  WS-GC-BEARING-Y         PIC S9(01)V9(08).
034800     05  WS-GC-BEARING-X         PIC S9(01)V9(08).
034900
035000*-----> PORT REFERENCE TABLE - LOADED FROM PORT-MASTER FILE <---*
035100* KEPT IN UNLOCODE SEQUENCE FOR SEARCH ALL (BINARY SEARCH).     *
035200* FLEET OPS ADVISES PORTIN IS ALREADY SORTED BY UNLOCODE - THIS *
035300* PROGRAM DOES NOT RE-SORT IT.  SEE 1100-LOAD-PORTS.            *
035400 01  PORT-TABLE.
035500     05  PT-ENTRY OCCURS 200 TIMES
035600                 ASCENDING KEY IS PT-UNLOCODE
035700                 INDEXED BY PT-IDX PT-IDX2.
035800         10  PT-UNLOCODE         PIC X(05).
035900         10  PT-NAME             PIC X(30).
036000         10  PT-COUNTRY          PIC X(20).
036100         10  PT-LATITUDE         PIC S9(03)V9(04).
036200         10  PT-LONGITUDE        PIC S9(03)V9(04).
036300         10  PT-STATUS           PIC X(01).
036400         10  PT-HUB-FLAG         PIC X(01).
036410             88  VAL-HUB-PORT        VALUE 'Y'.                   CR-0565 
036500         10  PT-MAX-LENGTH-M     PIC 9(03)V9.
036600         10  PT-MAX-BEAM-M       PIC 9(02)V9.
036700         10  PT-MAX-DRAFT-M      PIC 9(02)V9.
036800         10  PT-BERTHS           PIC 9(03).
036900         10  PT-FACILITIES       PIC 9(02).
037000         10  FILLER              PIC X(02).
037100
037200*-----> VESSEL REFERENCE TABLE - LOADED FROM VESSEL-MASTER <----*
037300 01  VESSEL-TABLE.
037400     05  VS-ENTRY OCCURS 50 TIMES
037500                 ASCENDING KEY IS VS-ID
037600                 INDEXED BY VS-IDX VS-IDX2.
037700         10  VS-ID               PIC X(08).
037800         10  VS-TYPE             PIC X(01).
037900         10  VS-LENGTH-M         PIC 9(03)V9.
038000         10  VS-BEAM-M           PIC 9(02)V9.
038100         10  VS-DRAFT-M          PIC 9(02)V9.
038200         10  VS-DWT              PIC 9(07).
038300         10  VS-GT               PIC 9(07).
038400         10  VS-SPEED-KNOTS      PIC 9(02)V9.
038500         10  VS-RANGE-NM         PIC 9(05).
038600         10  VS-SUEZ-OK          PIC X(01).
038610             88  VAL-VSL-SUEZ-OK     VALUE 'Y'.                   CR-0565 
038700         10  VS-PANAMA-OK        PIC X(01).
038710             88  VAL-VSL-PANAMA-OK   VALUE 'Y'.                   CR-0565 
038800         10  FILLER              PIC X(01).
038900
039000*-----> VESSEL-TYPE FUEL RATE TABLE - MAIN/AUX T-DAY AND SPEED  *
039100*       EXPONENT PER NAVAL ARCHITECTURE DEPT (FC-1..FC-3).       *
039200*       UNKNOWN/OTHER TYPES DEFAULT TO THE CONTAINER (C) ROW.    *
039300 01  WS-FUEL-RATE-LIST.
039400     05  FILLER  PIC X(10)   VALUE 'C150015032'.
039500     05  FILLER  PIC X(10)   VALUE 'B120012031'.
039600     05  FILLER  PIC X(10)   VALUE 'T140014030'.
039700     05  FILLER  PIC X(10)   VALUE 'G160018033'.
039800 01  WS-FUEL-RATE-TABLE REDEFINES WS-FUEL-RATE-LIST.
039900     05  FR-ENTRY OCCURS 4 TIMES.
040000         10  FR-VSL-TYPE         PIC X(01).
040100         10  FR-MAIN-TONS-DAY    PIC 9(03)V9.
040200         10  FR-AUX-TONS-DAY     PIC 9(02)V9.
040300         10  FR-SPEED-EXPONENT   PIC 9(01)V9.
040400
040500*-----> CANAL TRANSIT-TIME REFERENCE TABLE - TT-6.  HOURS BY    * CR-0561 
040600*       DWT CLASS (SMALL UNDER 50000, MEDIUM 50000-150000,      *
040700*       LARGE OVER 150000) PER NAVAL ARCHITECTURE DEPT.  PRINTED*
040800*       ON THE REPORT ONLY - NOT ADDED TO SEGMENT TRANSIT TIME. *
04090001  WS-CANAL-TIME-LIST.
041000     05  FILLER  PIC X(07)   VALUE 'S121416'.
041100     05  FILLER  PIC X(07)   VALUE 'P081012'.
04120001  WS-CANAL-TIME-TABLE REDEFINES WS-CANAL-TIME-LIST.
041300     05  CN-ENTRY OCCURS 2 TIMES.
041400        10  CN-CANAL-CODE       PIC X(01).
041500        10  CN-HOURS-SMALL      PIC 9(02).
041600        10  CN-HOURS-MEDIUM     PIC 9(02).
041700        10  CN-HOURS-LARGE      PIC 9(02).
041800
041900*-----> PORT FEE TIER MULTIPLIER TABLE (PF-1 TIERS, PF-9 MULT) <-*
042000 01  WS-TIER-MULT-LIST.
042100     05  FILLER  PIC X(04)   VALUE '1150'.
042200     05  FILLER  PIC X(04)   VALUE '2100'.
042300     05  FILLER  PIC X(04)   VALUE '3070'.
042400     05  FILLER  PIC X(04)   VALUE '4050'.
042500 01  WS-TIER-MULT-TABLE REDEFINES WS-TIER-MULT-LIST.
042600     05  TM-ENTRY OCCURS 4 TIMES.
042700         10  TM-TIER-NO          PIC 9(01).
042800         10  TM-MULT-FACTOR      PIC 9(01)V99.
042900
043000*-----> RP-7 ALGORITHM LABEL TABLE (KEYED BY REQUEST CRITERIA) <-*
043100 01  WS-ALGO-LABEL-LIST.
043200     05  FILLER  PIC X(09)   VALUE 'FASTAR   '.
043300     05  FILLER  PIC X(09)   VALUE 'EDIJKSTRA'.
043400     05  FILLER  PIC X(09)   VALUE 'RMARITIME'.
043500     05  FILLER  PIC X(09)   VALUE 'BHYBRID  '.
043600 01  WS-ALGO-LABEL-TABLE REDEFINES WS-ALGO-LABEL-LIST.
043700     05  AL-ENTRY OCCURS 4 TIMES.
043800         10  AL-CRITERIA         PIC X(01).
043900         10  AL-LABEL            PIC X(08).
044000
044100*-----> TIER-1 (MAJOR HUB) UNLOCODE LIST - PF-4/RP-2 <----------*
044200* EXPANDED TO SIX PORTS PER TRAFFIC DEPT REQUEST, CR-0355.      * CR-0355 
044300 01  WS-TIER1-PORT-LIST.
044400     05  FILLER  PIC X(05)   VALUE 'SGSIN'.
044500     05  FILLER  PIC X(05)   VALUE 'NLRTM'.
044600     05  FILLER  PIC X(05)   VALUE 'CNSHA'.
044700     05  FILLER  PIC X(05)   VALUE 'USLAX'.
044800     05  FILLER  PIC X(05)   VALUE 'AEJEA'.
044900     05  FILLER  PIC X(05)   VALUE 'DEHAM'.
045000 01  WS-TIER1-PORT-TABLE REDEFINES WS-TIER1-PORT-LIST.
045100     05  T1-ENTRY OCCURS 6 TIMES.
045200         10  T1-UNLOCODE         PIC X(05).
045300
045400*-----> ROUTE CANDIDATE WORK TABLE - BUILT PER REQUEST <--------*
045500* ENTRY 1 IS THE DIRECT CANDIDATE (IF FEASIBLE), ENTRIES 2-6    *
045600* ARE HUB CANDIDATES IN PORT-TABLE SEQUENCE.  MAX 5 HUB         *
045700* CANDIDATES ENFORCED PER CR-0409 - LARGE HUB TABLES WERE       *
045800* SLOWING THE OVERNIGHT WINDOW.                                 *
045900 01  CANDIDATE-TABLE.
046000     05  CAN-ENTRY OCCURS 6 TIMES.
046100         10  CAN-VALID           PIC X(01)   VALUE 'N'.
046200         10  CAN-HUB-CODE        PIC X(05)   VALUE SPACES.
046300         10  CAN-SEG-COUNT       PIC 9(01)   COMP VALUE 0.
046400         10  CAN-SEGMENT OCCURS 2 TIMES.
046500             15  CAN-SEG-ORIGIN      PIC X(05).
046600             15  CAN-SEG-DEST        PIC X(05).
046700             15  CAN-SEG-DIST-NM     PIC 9(05)V99.
046800            15  CAN-SEG-BEARING     PIC 9(03)V9.                  CR-0561 
046900             15  CAN-SEG-HOURS       PIC 9(04)V9.
047000             15  CAN-SEG-FUEL-TONS   PIC 9(05)V9.
047100             15  CAN-SEG-FUEL-USD    PIC 9(07)V99.
047200             15  CAN-SEG-PORT-USD    PIC 9(06)V99.
047300             15  CAN-SEG-TOTAL-USD   PIC 9(07)V99.
047400         10  CAN-TOT-DIST-NM     PIC 9(06)V99   VALUE 0.
047500         10  CAN-TOT-HOURS       PIC 9(05)V9    VALUE 0.
047600         10  CAN-TOT-FUEL-TONS   PIC 9(06)V9    VALUE 0.
047700         10  CAN-TOT-FUEL-USD    PIC 9(08)V99   VALUE 0.
047800         10  CAN-TOT-PORT-USD    PIC 9(07)V99   VALUE 0.
047900         10  CAN-TOT-COST-USD    PIC 9(09)V99   VALUE 0.
048000         10  CAN-REL-SCORE       PIC 9(03)V99   VALUE 0.
048100         10  CAN-EFF-SCORE       PIC 9(03)V99   VALUE 0.
048200         10  CAN-ENV-SCORE       PIC 9(03)V99   VALUE 0.
048300         10  CAN-OVR-SCORE       PIC 9(03)V99   VALUE 0.
048400         10  FILLER              PIC X(04)   VALUE SPACES.
048500
048600*-----> RISK FACTORS USED BY SC-2 (CONSTANT PER RP-4 DEFAULT) <-*
048700 01  WS-RISK-FACTORS.
048800     05  WS-WEATHER-RISK         PIC V99     VALUE .10.
048900     05  WS-PIRACY-RISK          PIC V99     VALUE .05.
049000     05  WS-POLITICAL-RISK       PIC V99     VALUE .05.
049100
049200*-----> REPORT PRINT LINES - MODELED ON THE FLEET REPORT SHOP  *
049300*       TITLE/HEADING/DETAIL/GRAND-TOTAL FAMILY.                *
049400 01  RPT-TITLE-1.
049500     05  FILLER                  PIC X(01)   VALUE SPACES.
049600     05  FILLER                  PIC X(45)   VALUE
049700         'TRANSOCEANIC SHIPPING CORP - FLEET OPS DP'.
049800     05  FILLER                  PIC X(20)   VALUE SPACES.
049900     05  FILLER                  PIC X(05)   VALUE 'DATE '.
050000     05  RPT1-DATE               PIC X(08)   VALUE SPACES.
050100     05  RPT1-RERUN              PIC X(08)   VALUE SPACES.        CR-0561 
050200     05  FILLER                  PIC X(45)   VALUE SPACES.        CR-0561 
050300
050400 01  RPT-TITLE-2.
050500     05  FILLER                  PIC X(01)   VALUE SPACES.
050600     05  FILLER                  PIC X(45)   VALUE
050700         'MARITIME ROUTE PLANNING REPORT'.
050800     05  FILLER                  PIC X(20)   VALUE SPACES.
050900     05  FILLER                  PIC X(05)   VALUE 'PAGE '.
051000     05  RPT2-PAGE               PIC ZZZ9    VALUE ZERO.
051100     05  FILLER                  PIC X(57)   VALUE SPACES.
051200
051300*-----> REQUEST HEADER - ONE PER REQUEST, PRECEDES SEGMENT      *
051400*       DETAIL LINES.                                           *
051500 01  RPT-REQ-HEADER.
051600     05  FILLER                  PIC X(01)   VALUE SPACES.
051700     05  FILLER                  PIC X(08)   VALUE 'REQUEST '.
051800     05  RPTH-REQ-ID             PIC X(08).
051900     05  FILLER                  PIC X(03)   VALUE SPACES.
052000     05  FILLER                  PIC X(07)   VALUE 'ORIGIN '.
052100     05  RPTH-ORIGIN-CODE        PIC X(05).
052200     05  FILLER                  PIC X(01)   VALUE SPACES.
052300     05  RPTH-ORIGIN-NAME        PIC X(20).
052400     05  FILLER                  PIC X(05)   VALUE 'DEST '.
052500     05  RPTH-DEST-CODE          PIC X(05).
052600     05  FILLER                  PIC X(01)   VALUE SPACES.
052700     05  RPTH-DEST-NAME          PIC X(20).
052800     05  FILLER                  PIC X(08)   VALUE 'VESSEL '.
052900     05  RPTH-VESSEL-ID          PIC X(08).
053000     05  FILLER                  PIC X(32)   VALUE SPACES.
053100
053200 01  RPT-REQ-HEADER-2.
053300     05  FILLER                  PIC X(01)   VALUE SPACES.
053400     05  FILLER                  PIC X(11)   VALUE
053500         'CRITERION  '.
053600     05  RPTH2-CRITERIA          PIC X(01).
053700     05  FILLER                  PIC X(04)   VALUE SPACES.
053800     05  FILLER                  PIC X(11)   VALUE
053900         'ALGORITHM  '.
054000     05  RPTH2-ALGORITHM         PIC X(08).
054100     05  FILLER                  PIC X(04)   VALUE SPACES.
054200     05  FILLER                  PIC X(18)   VALUE
054300         'ROUTES EVALUATED  '.
054400     05  RPTH2-ROUTES-FOUND      PIC ZZ9.
054500     05  FILLER                  PIC X(71)   VALUE SPACES.
054600
054700 01  RPT-COL-HDG-1.
054800     05  FILLER                  PIC X(01)   VALUE SPACES.
054900     05  FILLER                  PIC X(05)   VALUE 'SEG'.
055000     05  FILLER                  PIC X(08)   VALUE 'FROM'.
055100     05  FILLER                  PIC X(08)   VALUE 'TO'.
055200     05  FILLER                  PIC X(12)   VALUE 'DIST-NM'.
055300     05  FILLER                  PIC X(09)   VALUE 'HOURS'.
055400     05  FILLER                  PIC X(10)   VALUE 'FUEL-T'.
055500     05  FILLER                  PIC X(13)   VALUE 'FUEL-USD'.
055600     05  FILLER                  PIC X(13)   VALUE 'PORT-USD'.
055700     05  FILLER                  PIC X(15)   VALUE
055800         'SEG-TOTAL-USD'.
055900     05  FILLER                  PIC X(38)   VALUE SPACES.
056000
056100 01  RPT-DETAIL-LINE.
056200     05  FILLER                  PIC X(01)   VALUE SPACES.
056300     05  RPTD-SEG-NO             PIC Z9      .
056400     05  FILLER                  PIC X(03)   VALUE SPACES.
056500     05  RPTD-FROM               PIC X(08).
056600     05  RPTD-TO                 PIC X(08).
056700     05  RPTD-DIST               PIC ZZ,ZZ9.99.
056800     05  FILLER                  PIC X(01)   VALUE SPACES.
056900     05  RPTD-HOURS              PIC Z,ZZ9.9.
057000     05  FILLER                  PIC X(02)   VALUE SPACES.
057100     05  RPTD-FUEL-T             PIC ZZ,ZZ9.9.
057200     05  FILLER                  PIC X(01)   VALUE SPACES.
057300     05  RPTD-FUEL-USD           PIC $ZZ,ZZZ,ZZ9.99.
057400     05  FILLER                  PIC X(01)   VALUE SPACES.
057500     05  RPTD-PORT-USD           PIC $ZZ,ZZ9.99.
057600     05  FILLER                  PIC X(01)   VALUE SPACES.
057700     05  RPTD-SEG-TOTAL          PIC $ZZ,ZZZ,ZZ9.99.
057800     05  FILLER                  PIC X(01)   VALUE SPACES.        CR-0561 
057900     05  FILLER                  PIC X(04)   VALUE 'BRG '.
058000     05  RPTD-BEARING            PIC ZZ9.9.
058100     05  FILLER                  PIC X(32)   VALUE SPACES.        CR-0561 
058200
058300*-----> REQUEST TOTAL LINE - PRINTS AFTER THE LAST SEGMENT     *
058400*       OF THE PRIMARY ROUTE, CR-0177 ADDED THE FOUR SCORES.    * CR-0177 
058500 01  RPT-REQ-TOTAL-1.
058600     05  FILLER                  PIC X(01)   VALUE SPACES.
058700     05  FILLER                  PIC X(15)   VALUE
058800         'ROUTE TOTALS -'.
058900     05  FILLER                  PIC X(06)   VALUE 'DIST '.
059000     05  RPTT-DIST               PIC ZZZ,ZZ9.99.
059100     05  FILLER                  PIC X(03)   VALUE SPACES.
059200     05  FILLER                  PIC X(07)   VALUE 'HOURS '.
059300     05  RPTT-HOURS              PIC ZZ,ZZ9.9.
059400     05  FILLER                  PIC X(03)   VALUE SPACES.
059500     05  FILLER                  PIC X(06)   VALUE 'FUEL '.
059600     05  RPTT-FUEL-USD           PIC $ZZ,ZZZ,ZZ9.99.
059700     05  FILLER                  PIC X(03)   VALUE SPACES.
059800     05  FILLER                  PIC X(06)   VALUE 'PORT '.
059900     05  RPTT-PORT-USD           PIC $ZZ,ZZ9.99.
060000     05  FILLER                  PIC X(03)   VALUE SPACES.
060100     05  FILLER                  PIC X(07)   VALUE 'TOTAL '.
060200     05  RPTT-COST               PIC $ZZZ,ZZZ,ZZ9.99.
060300     05  FILLER                  PIC X(15)   VALUE SPACES.
060400
060500 01  RPT-REQ-TOTAL-2.
060600     05  FILLER                  PIC X(01)   VALUE SPACES.
060700     05  FILLER                  PIC X(11)   VALUE
060800         'SCORES -  '.
060900     05  FILLER                  PIC X(05)   VALUE 'REL '.
061000     05  RPTT-REL-SCORE          PIC ZZ9.99.
061100     05  FILLER                  PIC X(03)   VALUE SPACES.
061200     05  FILLER                  PIC X(05)   VALUE 'EFF '.
061300     05  RPTT-EFF-SCORE          PIC ZZ9.99.
061400     05  FILLER                  PIC X(03)   VALUE SPACES.
061500     05  FILLER                  PIC X(05)   VALUE 'ENV '.
061600     05  RPTT-ENV-SCORE          PIC ZZ9.99.
061700     05  FILLER                  PIC X(03)   VALUE SPACES.
061800     05  FILLER                  PIC X(09)   VALUE
061900         'OVERALL '.
062000     05  RPTT-OVR-SCORE          PIC ZZ9.99.
062100     05  FILLER                  PIC X(63)   VALUE SPACES.
062200
062300 01  RPT-ERROR-LINE.
062400     05  FILLER                  PIC X(01)   VALUE SPACES.
062500     05  FILLER                  PIC X(08)   VALUE 'REQUEST '.
062600     05  RPTE-REQ-ID             PIC X(08).
062700     05  FILLER                  PIC X(03)   VALUE SPACES.
062800     05  FILLER                  PIC X(10)   VALUE
062900         '*** ERROR '.
063000     05  RPTE-REASON             PIC X(20).
063100     05  FILLER                  PIC X(82)   VALUE SPACES.
063200
063300*-----> PC-1 PORT-LIMIT REJECT NOTE - PRINTED WHEN A REQUEST     *CR-0561 
063400*       FAILS WITH NO FEASIBLE ROUTE AND THE LAST HUB TRIED      *
063500*       WAS DROPPED ON A PORT-LIMIT MISMATCH, NOT JUST RANGE.    *
06360001  RPT-COMPAT-NOTE-LINE.
063700     05  FILLER                  PIC X(01)   VALUE SPACES.
063800     05  FILLER                  PIC X(08)   VALUE 'REQUEST '.
063900     05  RPTC-REQ-ID             PIC X(08).
064000     05  FILLER                  PIC X(03)   VALUE SPACES.
064100     05  RPTC-NOTE               PIC X(60).
064200     05  FILLER                  PIC X(52)   VALUE SPACES.
064300
064400*-----> CANAL TRANSIT-TIME TABLE PRINT LINES - TT-6, ONE-TIME   * CR-0561 
064500*       BLOCK PRINTED AT THE TOP OF PAGE 1 BY 1300.             *
06460001  RPT-CANAL-HEADING.
064700     05  FILLER                  PIC X(01)   VALUE SPACES.
064800     05  FILLER                  PIC X(65)   VALUE
064900        'CANAL TRANSIT-TIME REFERENCE TABLE (HOURS) - INFORMATION'
065000        'AL'.
065100     05  FILLER                  PIC X(66)   VALUE SPACES.
065200
06530001  RPT-CANAL-COL-HDG.
065400     05  FILLER                  PIC X(01)   VALUE SPACES.
065500     05  FILLER                  PIC X(10)   VALUE 'CANAL'.
065600     05  FILLER                  PIC X(07)   VALUE SPACES.
065700     05  FILLER                  PIC X(09)   VALUE 'SML DWT'.
065800     05  FILLER                  PIC X(10)   VALUE SPACES.
065900     05  FILLER                  PIC X(09)   VALUE 'MED DWT'.
066000     05  FILLER                  PIC X(10)   VALUE SPACES.
066100     05  FILLER                  PIC X(09)   VALUE 'LGE DWT'.
066200     05  FILLER                  PIC X(67)   VALUE SPACES.
066300
06640001  RPT-CANAL-LINE.
066500     05  FILLER                  PIC X(01)   VALUE SPACES.
066600     05  RPTN-CANAL-NAME         PIC X(10).
066700     05  FILLER                  PIC X(07)   VALUE SPACES.
066800     05  RPTN-SMALL              PIC ZZ9.
066900     05  FILLER                  PIC X(10)   VALUE SPACES.
067000     05  RPTN-MEDIUM             PIC ZZ9.
067100     05  FILLER                  PIC X(10)   VALUE SPACES.
067200     05  RPTN-LARGE              PIC ZZ9.
067300     05  FILLER                  PIC X(85)   VALUE SPACES.
067400
067500 01  RPT-GRAND-TOTAL-1.
067600     05  FILLER                  PIC X(01)   VALUE SPACES.
067700     05  FILLER                  PIC X(30)   VALUE
067800         'BATCH CONTROL TOTALS'.
067900     05  FILLER                  PIC X(101)  VALUE SPACES.
068000
068100 01  RPT-GRAND-TOTAL-2.
068200     05  FILLER                  PIC X(01)   VALUE SPACES.
068300     05  FILLER                  PIC X(24)   VALUE
068400         'REQUESTS READ .......'.
068500     05  RPTG-REQ-READ           PIC ZZ,ZZ9.
068600     05  FILLER                  PIC X(06)   VALUE SPACES.
068700     05  FILLER                  PIC X(24)   VALUE
068800         'REQUESTS OK ..........'.
068900     05  RPTG-REQ-OK             PIC ZZ,ZZ9.
069000     05  FILLER                  PIC X(06)   VALUE SPACES.
069100     05  FILLER                  PIC X(24)   VALUE
069200         'REQUESTS REJECTED ....'.
069300     05  RPTG-REQ-BAD            PIC ZZ,ZZ9.
069400     05  FILLER                  PIC X(29)   VALUE SPACES.
069500
069600 01  RPT-GRAND-TOTAL-3.
069700     05  FILLER                  PIC X(01)   VALUE SPACES.
069800     05  FILLER                  PIC X(24)   VALUE
069900         'TOTAL DISTANCE-NM ....'.
070000     05  RPTG-TOT-DIST           PIC ZZZ,ZZ9.99.
070100     05  FILLER                  PIC X(06)   VALUE SPACES.
070200     05  FILLER                  PIC X(24)   VALUE
070300         'TOTAL COST-USD ........'.
070400     05  RPTG-TOT-COST           PIC $Z,ZZZ,ZZ9.99.
070500     05  FILLER                  PIC X(54)   VALUE SPACES.
070600
070700*-----> EDGE / COMPATIBILITY / HUB-COMPARE WORK AREA (8xxx) <----*
070800 01  WS-PATHFIND-WORK.
070900     05  WS-EDGE-FROM-SUB        PIC 9(03)   COMP VALUE 0.
071000     05  WS-EDGE-TO-SUB          PIC 9(03)   COMP VALUE 0.
071100     05  WS-EDGE-DIST-NM         PIC 9(05)V99   VALUE 0.
071200     05  WS-EDGE-BEARING         PIC 9(03)V9    VALUE 0.          CR-0561 
071300     05  WS-EDGE-FEASIBLE-SW     PIC X(01)   VALUE 'N'.
071400     05  WS-COMPAT-PORT-SUB      PIC 9(03)   COMP VALUE 0.
071500     05  WS-COMPAT-SW            PIC X(01)   VALUE 'N'.
071600     05  WS-HUB-LEG1-DIST        PIC 9(05)V99   VALUE 0.
071700     05  WS-HUB-LEG2-DIST        PIC 9(05)V99   VALUE 0.
071800     05  WS-HUB-LEG1-BEARING     PIC 9(03)V9    VALUE 0.          CR-0561 
071900     05  WS-HUB-LEG2-BEARING     PIC 9(03)V9    VALUE 0.          CR-0561 
072000     05  WS-HUB-TOT-DIST         PIC 9(06)V99   VALUE 0.
072100     05  WS-HUB-FEASIBLE-SW      PIC X(01)   VALUE 'N'.
072200     05  WS-CANAL-NEEDED-SW      PIC X(01)   VALUE 'N'.
072300     05  WS-CANAL-VESSEL-OK-SW   PIC X(01)   VALUE 'N'.
072400     05  WS-HUB-QUALIFY-CTR      PIC 9(01)   COMP VALUE 0.
072500     05  WS-COMPAT-NOTE          PIC X(60)   VALUE SPACES.        CR-0561 
072600     05  WS-CN-DIM               PIC X(06)   VALUE SPACES.
072700     05  WS-CN-VSL-DISP          PIC ZZ9.9.
072800     05  WS-CN-PORT-DISP         PIC ZZ9.9.
072900     05  WS-CN-SUB               PIC 9(01)   COMP VALUE 0.        CR-0561 
073000
073100*-----> FC-1..FC-9 FUEL CALCULATION WORK AREA <------------------*
073200 01  WS-FUEL-WORK.
073300     05  WS-FUEL-TYPE-FOUND-SW   PIC X(01)   VALUE 'N'.
073400     05  WS-FUEL-MAIN-RATE       PIC 9(03)V9    VALUE 0.
073500     05  WS-FUEL-AUX-RATE        PIC 9(02)V9    VALUE 0.
073600     05  WS-FUEL-SPEED-EXP       PIC 9(01)V9    VALUE 0.
073700     05  WS-FUEL-TRANSIT-DAYS    PIC 9(03)V99   VALUE 0.
073800     05  WS-FUEL-SIZE-FACTOR     PIC 9(02)V9999 VALUE 0.
073900     05  WS-FUEL-SPEED-FACTOR    PIC 9(02)V9999 VALUE 0.
074000     05  WS-FUEL-LOAD-IMPACT     PIC 9(01)V9999 VALUE 0.
074100     05  WS-FUEL-MAIN-TONS       PIC 9(06)V9    VALUE 0.
074200     05  WS-FUEL-AUX-TONS        PIC 9(06)V9    VALUE 0.
074300     05  WS-FUEL-TOTAL-TONS      PIC 9(06)V9    VALUE 0.
074400     05  WS-FUEL-MINIMUM-TONS    PIC 9(06)V9    VALUE 0.
074500
074600*-----> PF-1..PF-9 PORT FEE CALCULATION WORK AREA <--------------*
074700 01  WS-PORTFEE-WORK.
074800     05  WS-PF-DEST-SUB          PIC 9(03)   COMP VALUE 0.
074900     05  WS-PF-TIER-NO           PIC 9(01)      VALUE 0.
075000     05  WS-PF-TIER-MULT         PIC 9(01)V99   VALUE 0.
075100     05  WS-PF-TIER1-SW          PIC X(01)   VALUE 'N'.
075200     05  WS-PF-EFF-GT            PIC 9(07)V99   VALUE 0.
075300     05  WS-PF-PILOTAGE          PIC 9(06)V99   VALUE 0.
075400     05  WS-PF-PORT-DUES         PIC 9(07)V99   VALUE 0.
075500     05  WS-PF-BERTH-FEES        PIC 9(06)V99   VALUE 0.
075600     05  WS-PF-AGENCY            PIC 9(06)V99   VALUE 0.
075700     05  WS-PF-ADDITIONAL        PIC 9(05)V99   VALUE 0.
075800     05  WS-PF-SIZE-FACTOR       PIC 9(01)V9    VALUE 0.
075900     05  WS-PF-PORT-DAYS         PIC 9(02)V99   VALUE 1.0.
076000
076100*-----> TT-1..TT-5 TRANSIT TIME CALCULATION WORK AREA <----------*
076200 01  WS-TRANSIT-TIME-WORK.
076300     05  WS-TT-BASE-HOURS        PIC 9(04)V99   VALUE 0.
076400     05  WS-TT-ADJ-HOURS         PIC 9(04)V99   VALUE 0.
076500     05  WS-TT-BUFFER-HOURS      PIC 9(03)V99   VALUE 0.
076600
076700*-----> SC-1..SC-5 SCORING WORK AREA <---------------------------*
076800 01  WS-SCORING-WORK.
076900     05  WS-SC-SEG-RISK          PIC 9(01)V9999 VALUE 0.
077000     05  WS-SC-REL-SCORE         PIC 9(03)V99   VALUE 0.
077100     05  WS-SC-EFF-SCORE         PIC S9(03)V99  VALUE 0.
077200     05  WS-SC-FUEL-PER-1000     PIC 9(05)V99   VALUE 0.
077300     05  WS-SC-ENVIR-RAW         PIC 9(02)      VALUE 0.
077400     05  WS-SC-ENV-SCORE         PIC 9(03)      VALUE 0.
077500     05  WS-SC-OVR-SCORE         PIC 9(03)V99   VALUE 0.
077600
077700 PROCEDURE DIVISION.
077800
077900*================================================================*
078000*  0000-MAIN - PROGRAM MAINLINE.                                 *
078100*================================================================*
078200 0000-MAIN.
078300     PERFORM 1000-INIT THRU 1000-EXIT.
078400     PERFORM 2000-MAINLINE THRU 2000-EXIT
078500         UNTIL WS-MORE-REQUESTS = 'NO '.
078600     PERFORM 3000-CLOSING THRU 3000-EXIT.
078700     STOP RUN.
078800
078900*----------------------------------------------------------------*
079000*  1000-INIT - OPEN FILES, LOAD REFERENCE TABLES, PRINT TITLES. *
079100*----------------------------------------------------------------*
079200 1000-INIT.
079300     OPEN INPUT  PORT-MASTER
079400                 VESSEL-MASTER
079500                 ROUTE-REQ
079600          OUTPUT METRICS-OUT
079700                 RTEPRT.
079800     ACCEPT I-DATE FROM DATE YYYYMMDD.
079900     PERFORM 1100-LOAD-PORTS THRU 1100-EXIT.
080000     PERFORM 1200-LOAD-VESSELS THRU 1200-EXIT.
080100     PERFORM 9100-HEADINGS THRU 9100-EXIT.
080200     PERFORM 1300-PRINT-CANAL-TABLE THRU 1300-EXIT.               CR-0561 
080300     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.
080400 1000-EXIT.
080500     EXIT.
080600
080700*----------------------------------------------------------------*CR-0561 
080800*  1300-PRINT-CANAL-TABLE - TT-6.  PRINTS THE SUEZ/PANAMA        *
080900*  TRANSIT-TIME REFERENCE BLOCK ONCE, AT THE TOP OF PAGE 1.      *
081000*  INFORMATIONAL ONLY - NOT USED IN SEGMENT COSTING.             *
081100*----------------------------------------------------------------*
081200 1300-PRINT-CANAL-TABLE.
081300     WRITE PRTLINE FROM RPT-CANAL-HEADING
081400         AFTER ADVANCING 2 LINES.
081500     WRITE PRTLINE FROM RPT-CANAL-COL-HDG
081600         AFTER ADVANCING 1 LINE.
081700     PERFORM 1310-PRINT-CANAL-ROW THRU 1310-EXIT
081800         VARYING WS-CN-SUB FROM 1 BY 1
081900         UNTIL WS-CN-SUB > 2.
082000 1300-EXIT.
082100     EXIT.
082200
082300 1310-PRINT-CANAL-ROW.
082400     EVALUATE CN-CANAL-CODE (WS-CN-SUB)
082500         WHEN 'S'
082600             MOVE 'SUEZ'   TO RPTN-CANAL-NAME
082700         WHEN 'P'
082800             MOVE 'PANAMA' TO RPTN-CANAL-NAME
082900     END-EVALUATE.
083000     MOVE CN-HOURS-SMALL  (WS-CN-SUB) TO RPTN-SMALL.
083100     MOVE CN-HOURS-MEDIUM (WS-CN-SUB) TO RPTN-MEDIUM.
083200     MOVE CN-HOURS-LARGE  (WS-CN-SUB) TO RPTN-LARGE.
083300     WRITE PRTLINE FROM RPT-CANAL-LINE
083400         AFTER ADVANCING 1 LINE
083500         AT EOP
083600             PERFORM 9100-HEADINGS THRU 9100-EXIT
083700     END-WRITE.
083800 1310-EXIT.
083900     EXIT.
084000
084100*----------------------------------------------------------------*
084200*  1100-LOAD-PORTS - LOAD ACTIVE PORTS INTO PORT-TABLE.  THE     *
084300*  PORTIN FILE IS MAINTAINED BY THE SCHEDULE DEPT IN UNLOCODE    *
084400*  SEQUENCE - WE DO NOT VERIFY THAT HERE.  STATUS <> A PORTS ARE *
084500*  SKIPPED (CLOSED / SUSPENDED PORTS PER RP-1).                  *
084600*----------------------------------------------------------------*
084700 1100-LOAD-PORTS.
084800     MOVE 'YES' TO WS-ERR-SW.
084900     PERFORM 1110-READ-PORT THRU 1110-EXIT.
085000     PERFORM 1150-ADD-PORT THRU 1150-EXIT
085100         UNTIL WS-ERR-SW = 'EOF'.
085200 1100-EXIT.
085300     EXIT.
085400
085500 1110-READ-PORT.
085600     READ PORT-MASTER
085700         AT END MOVE 'EOF' TO WS-ERR-SW
085800     END-READ.
085900 1110-EXIT.
086000     EXIT.
086100
086200 1150-ADD-PORT.
086300     IF VAL-PORT-ACTIVE
086400         ADD 1 TO WS-PORT-COUNT
086500         MOVE I-PORT-UNLOCODE     TO PT-UNLOCODE (WS-PORT-COUNT)
086600         MOVE I-PORT-NAME         TO PT-NAME (WS-PORT-COUNT)
086700         MOVE I-PORT-COUNTRY      TO PT-COUNTRY (WS-PORT-COUNT)
086800         MOVE I-PORT-LATITUDE     TO PT-LATITUDE (WS-PORT-COUNT)
086900         MOVE I-PORT-LONGITUDE    TO PT-LONGITUDE (WS-PORT-COUNT)
087000         MOVE I-PORT-STATUS       TO PT-STATUS (WS-PORT-COUNT)
087100         MOVE I-PORT-HUB-FLAG     TO PT-HUB-FLAG (WS-PORT-COUNT)
087200         MOVE I-PORT-MAX-LENGTH-M
087300                             TO PT-MAX-LENGTH-M (WS-PORT-COUNT)
087400         MOVE I-PORT-MAX-BEAM-M   TO PT-MAX-BEAM-M (WS-PORT-COUNT)
087500         MOVE I-PORT-MAX-DRAFT-M
087600                             TO PT-MAX-DRAFT-M (WS-PORT-COUNT)
087700         MOVE I-PORT-BERTHS       TO PT-BERTHS (WS-PORT-COUNT)
087800         MOVE I-PORT-FACILITIES   TO PT-FACILITIES (WS-PORT-COUNT)
087900     END-IF.
088000     PERFORM 1110-READ-PORT THRU 1110-EXIT.
088100 1150-EXIT.
088200     EXIT.
088300
088400*----------------------------------------------------------------*
088500*  1200-LOAD-VESSELS - LOAD FLEET/CHARTER VESSELS INTO TABLE.    *
088600*----------------------------------------------------------------*
088700 1200-LOAD-VESSELS.
088800     MOVE 'YES' TO WS-ERR-SW.
088900     PERFORM 1210-READ-VESSEL THRU 1210-EXIT.
089000     PERFORM 1250-ADD-VESSEL THRU 1250-EXIT
089100         UNTIL WS-ERR-SW = 'EOF'.
089200 1200-EXIT.
089300     EXIT.
089400
089500 1210-READ-VESSEL.
089600     READ VESSEL-MASTER
089700         AT END MOVE 'EOF' TO WS-ERR-SW
089800     END-READ.
089900 1210-EXIT.
090000     EXIT.
090100
090200 1250-ADD-VESSEL.
090300     ADD 1 TO WS-VESSEL-COUNT.
090400     MOVE I-VSL-ID           TO VS-ID (WS-VESSEL-COUNT).
090500     MOVE I-VSL-TYPE         TO VS-TYPE (WS-VESSEL-COUNT).
090600     MOVE I-VSL-LENGTH-M     TO VS-LENGTH-M (WS-VESSEL-COUNT).
090700     MOVE I-VSL-BEAM-M       TO VS-BEAM-M (WS-VESSEL-COUNT).
090800     MOVE I-VSL-DRAFT-M      TO VS-DRAFT-M (WS-VESSEL-COUNT).
090900     MOVE I-VSL-DWT          TO VS-DWT (WS-VESSEL-COUNT).
091000     MOVE I-VSL-GT           TO VS-GT (WS-VESSEL-COUNT).
091100     MOVE I-VSL-SPEED-KNOTS  TO VS-SPEED-KNOTS (WS-VESSEL-COUNT).
091200     MOVE I-VSL-RANGE-NM     TO VS-RANGE-NM (WS-VESSEL-COUNT).
091300     MOVE I-VSL-SUEZ-OK      TO VS-SUEZ-OK (WS-VESSEL-COUNT).
091400     MOVE I-VSL-PANAMA-OK    TO VS-PANAMA-OK (WS-VESSEL-COUNT).
091500     PERFORM 1210-READ-VESSEL THRU 1210-EXIT.
091600 1250-EXIT.
091700     EXIT.
091800
091900*================================================================*
092000*  2000-MAINLINE - ONE PASS PER ROUTE REQUEST.                   *
092100*================================================================*
092200 2000-MAINLINE.
092300     ADD 1 TO WS-REQ-READ-CTR.
092400     MOVE SPACES TO WS-ERR-SW WS-ERR-REASON.
092500     PERFORM 2100-VALIDATE-REQUEST THRU 2100-X.
092600     IF WS-ERR-SW = 'YES'
092700         ADD 1 TO WS-REQ-BAD-CTR
092800         PERFORM 2650-WRITE-ERROR-LINE THRU 2650-EXIT
092900         MOVE ZERO TO WS-CAND-CTR
093000         PERFORM 2700-WRITE-METRICS THRU 2700-EXIT
093100     ELSE
093200         PERFORM 2110-SET-ALGORITHM THRU 2110-EXIT
093300         PERFORM 2200-BUILD-CANDIDATES THRU 2295-X
093400         IF WS-CAND-CTR = ZERO
093500             ADD 1 TO WS-REQ-BAD-CTR
093600             MOVE 'NO FEASIBLE ROUTE   ' TO WS-ERR-REASON
093700             PERFORM 2650-WRITE-ERROR-LINE THRU 2650-EXIT
093800             IF WS-COMPAT-NOTE NOT = SPACES                       CR-0561 
093900                 PERFORM 2660-WRITE-COMPAT-NOTE THRU 2660-EXIT
094000             END-IF
094100             PERFORM 2700-WRITE-METRICS THRU 2700-EXIT
094200         ELSE
094300             PERFORM 2300-COST-CANDIDATES THRU 2300-EXIT
094400                 VARYING WS-CAND-SUB FROM 1 BY 1
094500                 UNTIL WS-CAND-SUB > WS-CAND-CTR
094600             PERFORM 2400-SCORE-CANDIDATES THRU 2400-EXIT
094700                 VARYING WS-CAND-SUB FROM 1 BY 1
094800                 UNTIL WS-CAND-SUB > WS-CAND-CTR
094900             PERFORM 2500-RANK-CANDIDATES THRU 2500-EXIT
095000             ADD 1 TO WS-REQ-OK-CTR
095100             PERFORM 2600-WRITE-DETAIL THRU 2600-EXIT
095200             PERFORM 2700-WRITE-METRICS THRU 2700-EXIT
095300             PERFORM 2800-ACCUM-TOTALS THRU 2800-EXIT
095400         END-IF
095500     END-IF.
095600     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.
095700 2000-EXIT.
095800     EXIT.
095900
096000*----------------------------------------------------------------*
096100*  2100-VALIDATE-REQUEST - RP-1 FEASIBILITY PRE-CHECKS.  ORDER   *
096200*  OF CHECKS MATCHES THE TRAFFIC DESK'S REJECT-REASON PRIORITY   *
096300*  (SAME PORT BEFORE UNKNOWN PORT BEFORE UNKNOWN VESSEL BEFORE   *
096400*  BAD FACTOR).  ADDED FACTOR RANGE CHECK PER CR-0466.           *CR-0466 
096500*----------------------------------------------------------------*
096600 2100-VALIDATE-REQUEST.
096700     MOVE 'NO ' TO WS-ERR-SW.
096800     IF I-REQ-ORIGIN = I-REQ-DEST
096900         MOVE 'YES' TO WS-ERR-SW
097000         MOVE 'SAME PORT            ' TO WS-ERR-REASON
097100         GO TO 2100-X
097200     END-IF.
097300     PERFORM 2120-FIND-PORT THRU 2120-EXIT.
097400     IF WS-ORIGIN-FOUND-SW = 'N' OR WS-DEST-FOUND-SW = 'N'
097500         MOVE 'YES' TO WS-ERR-SW
097600         MOVE 'UNKNOWN PORT          ' TO WS-ERR-REASON
097700         GO TO 2100-X
097800     END-IF.
097900     PERFORM 2130-FIND-VESSEL THRU 2130-EXIT.
098000     IF WS-VESSEL-FOUND-SW = 'N'
098100         MOVE 'YES' TO WS-ERR-SW
098200         MOVE 'UNKNOWN VESSEL        ' TO WS-ERR-REASON
098300         GO TO 2100-X
098400     END-IF.
098500     IF I-REQ-WEATHER-FACTOR < 0.50 OR
098600        I-REQ-WEATHER-FACTOR > 2.00 OR
098700        I-REQ-LOAD-FACTOR   < 0.00 OR
098800        I-REQ-LOAD-FACTOR   > 1.00
098900         MOVE 'YES' TO WS-ERR-SW
099000         MOVE 'INVALID FACTOR        ' TO WS-ERR-REASON
099100         GO TO 2100-X
099200     END-IF.
099300     IF I-REQ-CRITERIA IS NOT NAV-CRITERIA
099400         MOVE 'YES' TO WS-ERR-SW
099500         MOVE 'INVALID CRITERIA      ' TO WS-ERR-REASON           CR-0561 
099600         GO TO 2100-X
099700     END-IF.
099800 2100-X.
099900     EXIT.
100000
100100 2120-FIND-PORT.
100200     MOVE 'N' TO WS-ORIGIN-FOUND-SW WS-DEST-FOUND-SW.
100300     SEARCH ALL PT-ENTRY
100400         AT END NEXT SENTENCE
100500         WHEN PT-UNLOCODE (PT-IDX) = I-REQ-ORIGIN
100600             MOVE 'Y' TO WS-ORIGIN-FOUND-SW
100700             SET WS-ORIGIN-SUB TO PT-IDX
100800     END-SEARCH.
100900     SEARCH ALL PT-ENTRY
101000         AT END NEXT SENTENCE
101100         WHEN PT-UNLOCODE (PT-IDX2) = I-REQ-DEST
101200             MOVE 'Y' TO WS-DEST-FOUND-SW
101300             SET WS-DEST-SUB TO PT-IDX2
101400     END-SEARCH.
101500 2120-EXIT.
101600     EXIT.
101700
101800 2130-FIND-VESSEL.
101900     MOVE 'N' TO WS-VESSEL-FOUND-SW.
102000     SEARCH ALL VS-ENTRY
102100         AT END NEXT SENTENCE
102200         WHEN VS-ID (VS-IDX) = I-REQ-VESSEL-ID
102300             MOVE 'Y' TO WS-VESSEL-FOUND-SW
102400             SET WS-VESSEL-SUB TO VS-IDX
102500     END-SEARCH.
102600 2130-EXIT.
102700     EXIT.
102800
102900*----------------------------------------------------------------*
103000*  2110-SET-ALGORITHM - RP-7 ALGORITHM LABEL LOOKUP.             *
103100*----------------------------------------------------------------*
103200 2110-SET-ALGORITHM.
103250*-----> RP-7 IS ONLY MEANINGFUL FOR A CRITERIA CODE THAT PASSED  *CR-0565 
103260*       2100'S EDIT - GUARD THE ROW LOOKUP WITH THE FIELD'S OWN  *CR-0565 
103270*       88-LEVEL SO A LATER CALLER OF THIS PARAGRAPH CANNOT      *CR-0565 
103280*       DRIVE IT WITH AN UNSCREENED CRITERIA VALUE.              *CR-0565 
103300     MOVE 'BALANCED' TO WS-ALGORITHM-LABEL.
103400     IF VAL-CRITERIA                                              CR-0565 
103410         PERFORM 2115-MATCH-ALGO-ROW THRU 2115-EXIT               CR-0565 
103500             VARYING WS-PCTR FROM 1 BY 1
103600             UNTIL WS-PCTR > 4                                    CR-0565 
103610     END-IF.                                                      CR-0565 
103700 2110-EXIT.
103800     EXIT.
103900
104000 2115-MATCH-ALGO-ROW.
104100     IF AL-CRITERIA (WS-PCTR) = I-REQ-CRITERIA
104200         MOVE AL-LABEL (WS-PCTR) TO WS-ALGORITHM-LABEL
104300     END-IF.
104400 2115-EXIT.
104500     EXIT.
104600
104700*================================================================*
104800*  8000 SECTION - IN-HOUSE NAVIGATION MATH PACKAGE (CR-0203).    *CR-0203 
104900*  NO SIN/COS/SQRT/LN/EXP ON THIS COMPILER - HOME GROWN BELOW.   *
105000*================================================================*
105100
105200*----------------------------------------------------------------*
105300*  8010-CALC-SQRT - NEWTON-RAPHSON SQUARE ROOT OF WS-SQRT-A.     *
105400*  RESULT RETURNED IN WS-SQRT-RESULT.  12 ITERATIONS IS PLENTY   *
105500*  FOR THE 6-DECIMAL WORK FIELDS USED IN THIS PROGRAM.           *
105600*----------------------------------------------------------------*
105700 8010-CALC-SQRT.
105800     IF WS-SQRT-A NOT > ZERO
105900         MOVE ZERO TO WS-SQRT-RESULT
106000         GO TO 8010-EXIT
106100     END-IF.
106200     MOVE WS-SQRT-A TO WS-SQRT-X.
106300     PERFORM 8015-SQRT-STEP THRU 8015-EXIT
106400         VARYING WS-SQRT-ITER FROM 1 BY 1
106500         UNTIL WS-SQRT-ITER > 12.
106600     MOVE WS-SQRT-X TO WS-SQRT-RESULT.
106700 8010-EXIT.
106800     EXIT.
106900
107000 8015-SQRT-STEP.
107100     MOVE WS-SQRT-X TO WS-SQRT-PREV.
107200     COMPUTE WS-SQRT-X ROUNDED =
107300         (WS-SQRT-PREV + (WS-SQRT-A / WS-SQRT-PREV)) / 2.
107400 8015-EXIT.
107500     EXIT.
107600
107700*----------------------------------------------------------------*
107800*  8020-CALC-SIN - TAYLOR SERIES SINE OF WS-TRIG-X (RADIANS).    *
107900*  RANGE-REDUCES THE ANGLE INTO -PI..+PI FIRST.  RESULT IN       *
108000*  WS-TRIG-SIN-RESULT.                                           *
108100*----------------------------------------------------------------*
108200 8020-CALC-SIN.
108300     PERFORM 8025-REDUCE-ANGLE THRU 8025-EXIT.
108400     MOVE WS-TRIG-X TO WS-TRIG-SUM.
108500     MOVE WS-TRIG-X TO WS-TRIG-TERM.
108600     COMPUTE WS-TRIG-X2 = WS-TRIG-X * WS-TRIG-X.
108700     PERFORM 8022-SIN-TERM THRU 8022-EXIT
108800         VARYING WS-TRIG-N FROM 1 BY 1
108900         UNTIL WS-TRIG-N > 8.
109000     MOVE WS-TRIG-SUM TO WS-TRIG-SIN-RESULT.
109100 8020-EXIT.
109200     EXIT.
109300
109400 8022-SIN-TERM.
109500     COMPUTE WS-TRIG-DENOM =
109600         (2 * WS-TRIG-N) * (2 * WS-TRIG-N + 1).
109700     COMPUTE WS-TRIG-TERM ROUNDED =
109800         0 - (WS-TRIG-TERM * WS-TRIG-X2) / WS-TRIG-DENOM.
109900     ADD WS-TRIG-TERM TO WS-TRIG-SUM.
110000 8022-EXIT.
110100     EXIT.
110200
110300*----------------------------------------------------------------*
110400*  8025-REDUCE-ANGLE - BRINGS WS-TRIG-X INTO -PI THRU +PI.       *
110500*----------------------------------------------------------------*
110600 8025-REDUCE-ANGLE.
110700     PERFORM 8026-SUB-TWO-PI THRU 8026-EXIT
110800         UNTIL WS-TRIG-X NOT > WS-PI.
110900     PERFORM 8027-ADD-TWO-PI THRU 8027-EXIT
111000         UNTIL WS-TRIG-X NOT < WS-PI * -1.
111100 8025-EXIT.
111200     EXIT.
111300
111400 8026-SUB-TWO-PI.
111500     SUBTRACT WS-TWO-PI FROM WS-TRIG-X.
111600 8026-EXIT.
111700     EXIT.
111800
111900 8027-ADD-TWO-PI.
112000     ADD WS-TWO-PI TO WS-TRIG-X.
112100 8027-EXIT.
112200     EXIT.
112300
112400*----------------------------------------------------------------*
112500*  8030-CALC-COS - COSINE VIA COS(X) = SIN(X + PI/2).            *
112600*  INPUT WS-TRIG-X, RESULT WS-TRIG-COS-RESULT.                   *
112700*----------------------------------------------------------------*
112800 8030-CALC-COS.
112900     ADD WS-HALF-PI TO WS-TRIG-X.
113000     PERFORM 8020-CALC-SIN THRU 8020-EXIT.
113100     MOVE WS-TRIG-SIN-RESULT TO WS-TRIG-COS-RESULT.
113200 8030-EXIT.
113300     EXIT.
113400
113500*----------------------------------------------------------------*
113600*  8040-CALC-ATAN - PRINCIPAL ARCTANGENT OF WS-ATAN-R (ANY REAL  *
113700*  SIGN), RESULT (RADIANS) IN WS-ATAN-RESULT.  FOR ABS(R) > 1    *
113800*  USES ATAN(R) = PI/2 - ATAN(1/R) (SIGN-CORRECTED).  FOR THE    *
113900*  REMAINING RANGE USES THE HALF-ANGLE SUBSTITUTION SO THE       *
114000*  TAYLOR SERIES BELOW ALWAYS CONVERGES QUICKLY.                 *
114100*----------------------------------------------------------------*
114200 8040-CALC-ATAN.
114300     MOVE 'N' TO WS-ATAN-RECIP-SW.
114400     IF WS-ATAN-R < 0
114500         COMPUTE WS-ATAN-R = WS-ATAN-R * -1
114600         MOVE 'Y' TO WS-ATAN-RECIP-SW
114700     END-IF.
114800     IF WS-ATAN-R > 1
114900         COMPUTE WS-ATAN-R = 1 / WS-ATAN-R
115000         PERFORM 8045-ATAN-SERIES THRU 8045-EXIT
115100         COMPUTE WS-ATAN-RESULT = WS-HALF-PI - WS-ATAN-RESULT
115200     ELSE
115300         PERFORM 8045-ATAN-SERIES THRU 8045-EXIT
115400     END-IF.
115500     IF WS-ATAN-RECIP-SW = 'Y'
115600         COMPUTE WS-ATAN-RESULT = WS-ATAN-RESULT * -1
115700     END-IF.
115800 8040-EXIT.
115900     EXIT.
116000
116100 8045-ATAN-SERIES.
116200     MOVE WS-ATAN-R TO WS-SQRT-A.
116300     COMPUTE WS-SQRT-A = 1 + (WS-ATAN-R * WS-ATAN-R).
116400     PERFORM 8010-CALC-SQRT THRU 8010-EXIT.
116500     COMPUTE WS-ATAN-U ROUNDED =
116600         WS-ATAN-R / (1 + WS-SQRT-RESULT).
116700     COMPUTE WS-ATAN-U2 = WS-ATAN-U * WS-ATAN-U.
116800     MOVE WS-ATAN-U TO WS-ATAN-SUM.
116900     MOVE WS-ATAN-U TO WS-ATAN-TERM.
117000     PERFORM 8046-ATAN-TERM THRU 8046-EXIT
117100         VARYING WS-ATAN-N FROM 1 BY 1
117200         UNTIL WS-ATAN-N > 10.
117300     COMPUTE WS-ATAN-RESULT = WS-ATAN-SUM * 2.
117400 8045-EXIT.
117500     EXIT.
117600
117700 8046-ATAN-TERM.
117800     COMPUTE WS-ATAN-TERM ROUNDED =
117900         0 - (WS-ATAN-TERM * WS-ATAN-U2)
118000         * (2 * WS-ATAN-N - 1) / (2 * WS-ATAN-N + 1).
118100     ADD WS-ATAN-TERM TO WS-ATAN-SUM.
118200 8046-EXIT.
118300     EXIT.
118400
118500*----------------------------------------------------------------*
118600*  8050-CALC-ATAN2 - QUADRANT-AWARE ARCTANGENT OF WS-ATAN2-Y /   *
118700*  WS-ATAN2-X.  RESULT (RADIANS) IN WS-ATAN2-RESULT.             *
118800*----------------------------------------------------------------*
118900 8050-CALC-ATAN2.
119000     IF WS-ATAN2-X = 0 AND WS-ATAN2-Y = 0
119100         MOVE 0 TO WS-ATAN2-RESULT
119200         GO TO 8050-EXIT
119300     END-IF.
119400     IF WS-ATAN2-X = 0
119500         IF WS-ATAN2-Y > 0
119600             MOVE WS-HALF-PI TO WS-ATAN2-RESULT
119700         ELSE
119800             COMPUTE WS-ATAN2-RESULT = WS-HALF-PI * -1
119900         END-IF
120000         GO TO 8050-EXIT
120100     END-IF.
120200     COMPUTE WS-ATAN-R ROUNDED = WS-ATAN2-Y / WS-ATAN2-X.
120300     PERFORM 8040-CALC-ATAN THRU 8040-EXIT.
120400     MOVE WS-ATAN-RESULT TO WS-ATAN2-RESULT.
120500     IF WS-ATAN2-X < 0 AND WS-ATAN2-Y NOT < 0
120600         ADD WS-PI TO WS-ATAN2-RESULT
120700     END-IF.
120800     IF WS-ATAN2-X < 0 AND WS-ATAN2-Y < 0
120900         SUBTRACT WS-PI FROM WS-ATAN2-RESULT
121000     END-IF.
121100 8050-EXIT.
121200     EXIT.
121300
121400*----------------------------------------------------------------*
121500*  8060-CALC-LN - NATURAL LOG OF WS-LN-X (MUST BE POSITIVE).     *
121600*  RANGE-REDUCES BY REPEATED HALVING/DOUBLING INTO 1..2 THEN     *
121700*  SERIES IN U=(M-1)/(M+1).  RESULT (RADIANS-LESS, JUST A REAL   *
121800*  NUMBER) IN WS-LN-RESULT.                                      *
121900*----------------------------------------------------------------*
122000 8060-CALC-LN.
122100     MOVE ZERO TO WS-LN-K.
122200     MOVE WS-LN-X TO WS-LN-M.
122300     PERFORM 8061-HALVE-M THRU 8061-EXIT
122400         UNTIL WS-LN-M NOT > 2.
122500     PERFORM 8062-DOUBLE-M THRU 8062-EXIT
122600         UNTIL WS-LN-M NOT < 1.
122700     COMPUTE WS-LN-U ROUNDED = (WS-LN-M - 1) / (WS-LN-M + 1).
122800     COMPUTE WS-LN-U2 = WS-LN-U * WS-LN-U.
122900     MOVE WS-LN-U TO WS-LN-SUM.
123000     MOVE WS-LN-U TO WS-LN-TERM.
123100     PERFORM 8063-LN-TERM THRU 8063-EXIT
123200         VARYING WS-LN-N FROM 1 BY 1
123300         UNTIL WS-LN-N > 12.
123400     COMPUTE WS-LN-RESULT ROUNDED =
123500         (2 * WS-LN-SUM) + (WS-LN-K * WS-LN2-CONST).
123600 8060-EXIT.
123700     EXIT.
123800
123900 8061-HALVE-M.
124000     DIVIDE WS-LN-M BY 2 GIVING WS-LN-M.
124100     ADD 1 TO WS-LN-K.
124200 8061-EXIT.
124300     EXIT.
124400
124500 8062-DOUBLE-M.
124600     MULTIPLY WS-LN-M BY 2 GIVING WS-LN-M.
124700     SUBTRACT 1 FROM WS-LN-K.
124800 8062-EXIT.
124900     EXIT.
125000
125100 8063-LN-TERM.
125200     COMPUTE WS-LN-TERM ROUNDED = WS-LN-TERM * WS-LN-U2.
125300     COMPUTE WS-LN-SUM ROUNDED = WS-LN-SUM +
125400         (WS-LN-TERM / (2 * WS-LN-N + 1)).
125500 8063-EXIT.
125600     EXIT.
125700
125800*----------------------------------------------------------------*
125900*  8070-CALC-EXP - E RAISED TO WS-EXP-X.  REDUCES BY EXTRACTING  *
126000*  AN INTEGER MULTIPLE OF LN2, SERIES-EXPANDS THE REMAINDER,     *
126100*  THEN RECONSTRUCTS BY DOUBLING.  RESULT IN WS-EXP-RESULT.      *
126200*----------------------------------------------------------------*
126300 8070-CALC-EXP.
126400     DIVIDE WS-EXP-X BY WS-LN2-CONST GIVING WS-EXP-N.
126500     COMPUTE WS-EXP-R = WS-EXP-X - (WS-EXP-N * WS-LN2-CONST).
126600     MOVE 1 TO WS-EXP-SUM.
126700     MOVE 1 TO WS-EXP-TERM.
126800     PERFORM 8072-EXP-TERM THRU 8072-EXIT
126900         VARYING WS-EXP-K FROM 1 BY 1
127000         UNTIL WS-EXP-K > 12.
127100     MOVE WS-EXP-SUM TO WS-EXP-POW2.
127200     IF WS-EXP-N NOT = ZERO
127300         IF WS-EXP-N > ZERO
127400             PERFORM 8074-DOUBLE-POW2 THRU 8074-EXIT
127500                 WS-EXP-N TIMES
127600         ELSE
127700             COMPUTE WS-EXP-N = WS-EXP-N * -1
127800             PERFORM 8076-HALVE-POW2 THRU 8076-EXIT
127900                 WS-EXP-N TIMES
128000         END-IF
128100     END-IF.
128200     MOVE WS-EXP-POW2 TO WS-EXP-RESULT.
128300 8070-EXIT.
128400     EXIT.
128500
128600 8072-EXP-TERM.
128700     COMPUTE WS-EXP-TERM ROUNDED =
128800         (WS-EXP-TERM * WS-EXP-R) / WS-EXP-K.
128900     ADD WS-EXP-TERM TO WS-EXP-SUM.
129000 8072-EXIT.
129100     EXIT.
129200
129300 8074-DOUBLE-POW2.
129400     MULTIPLY 2 BY WS-EXP-POW2.
129500 8074-EXIT.
129600     EXIT.
129700
129800 8076-HALVE-POW2.
129900     DIVIDE 2 INTO WS-EXP-POW2.
130000 8076-EXIT.
130100     EXIT.
130200
130300*----------------------------------------------------------------*
130400*  8080-CALC-POWER - WS-POWER-BASE RAISED TO WS-POWER-EXPONENT   *
130500*  (FRACTIONAL EXPONENTS OK, BASE MUST BE POSITIVE) VIA          *
130600*  X^Y = EXP(Y * LN(X)).  USED BY FC-2/FC-3.  RESULT IN          *
130700*  WS-POWER-RESULT.                                              *
130800*----------------------------------------------------------------*
130900 8080-CALC-POWER.
131000     IF WS-POWER-BASE NOT > ZERO
131100         MOVE ZERO TO WS-POWER-RESULT
131200         GO TO 8080-EXIT
131300     END-IF.
131400     MOVE WS-POWER-BASE TO WS-LN-X.
131500     PERFORM 8060-CALC-LN THRU 8060-EXIT.
131600     COMPUTE WS-EXP-X ROUNDED = WS-POWER-EXPONENT * WS-LN-RESULT.
131700     PERFORM 8070-CALC-EXP THRU 8070-EXIT.
131800     MOVE WS-EXP-RESULT TO WS-POWER-RESULT.
131900 8080-EXIT.
132000     EXIT.
132100
132200*----------------------------------------------------------------*
132300*  8500-GREAT-CIRCLE-DIST - HAVERSINE DISTANCE IN NM BETWEEN     *
132400*  WS-GC-LAT1/LON1 AND WS-GC-LAT2/LON2 (DECIMAL DEGREES).        *
132500*  RESULT IN WS-GC-DIST-NM, ROUNDED HALF-UP TO 2 DECIMALS.       *
132600*----------------------------------------------------------------*
132700 8500-GREAT-CIRCLE-DIST.
132800     IF WS-GC-LAT1 = WS-GC-LAT2 AND WS-GC-LON1 = WS-GC-LON2
132900         MOVE ZERO TO WS-GC-DIST-NM
133000         GO TO 8500-EXIT
133100     END-IF.
133200     COMPUTE WS-GC-PHI1 ROUNDED = WS-GC-LAT1 * WS-DEG-TO-RAD.
133300     COMPUTE WS-GC-PHI2 ROUNDED = WS-GC-LAT2 * WS-DEG-TO-RAD.
133400     COMPUTE WS-GC-DLAT ROUNDED =
133500         (WS-GC-LAT2 - WS-GC-LAT1) * WS-DEG-TO-RAD.
133600     COMPUTE WS-GC-DLON ROUNDED =
133700         (WS-GC-LON2 - WS-GC-LON1) * WS-DEG-TO-RAD.
133800
133900     COMPUTE WS-TRIG-X = WS-GC-DLAT / 2.
134000     PERFORM 8020-CALC-SIN THRU 8020-EXIT.
134100     MOVE WS-TRIG-SIN-RESULT TO WS-GC-SIN-DLAT2.
134200
134300     COMPUTE WS-TRIG-X = WS-GC-DLON / 2.
134400     PERFORM 8020-CALC-SIN THRU 8020-EXIT.
134500     MOVE WS-TRIG-SIN-RESULT TO WS-GC-SIN-DLON2.
134600
134700     MOVE WS-GC-PHI1 TO WS-TRIG-X.
134800     PERFORM 8030-CALC-COS THRU 8030-EXIT.
134900     MOVE WS-TRIG-COS-RESULT TO WS-GC-COS-PHI1.
135000
135100     MOVE WS-GC-PHI2 TO WS-TRIG-X.
135200     PERFORM 8030-CALC-COS THRU 8030-EXIT.
135300     MOVE WS-TRIG-COS-RESULT TO WS-GC-COS-PHI2.
135400
135500     COMPUTE WS-GC-A-VALUE ROUNDED =
135600         (WS-GC-SIN-DLAT2 * WS-GC-SIN-DLAT2) +
135700         (WS-GC-COS-PHI1 * WS-GC-COS-PHI2 *
135800          WS-GC-SIN-DLON2 * WS-GC-SIN-DLON2).
135900     IF WS-GC-A-VALUE < ZERO
136000         MOVE ZERO TO WS-GC-A-VALUE
136100     END-IF.
136200     IF WS-GC-A-VALUE > 1
136300         MOVE 1 TO WS-GC-A-VALUE
136400     END-IF.
136500
136600     MOVE WS-GC-A-VALUE TO WS-SQRT-A.
136700     PERFORM 8010-CALC-SQRT THRU 8010-EXIT.
136800     MOVE WS-SQRT-RESULT TO WS-GC-SQRT-A.
136900
137000     COMPUTE WS-SQRT-A = 1 - WS-GC-A-VALUE.
137100     PERFORM 8010-CALC-SQRT THRU 8010-EXIT.
137200     MOVE WS-SQRT-RESULT TO WS-GC-SQRT-1A.
137300
137400     MOVE WS-GC-SQRT-A  TO WS-ATAN2-Y.
137500     MOVE WS-GC-SQRT-1A TO WS-ATAN2-X.
137600     PERFORM 8050-CALC-ATAN2 THRU 8050-EXIT.
137700     COMPUTE WS-GC-C-VALUE = WS-ATAN2-RESULT * 2.
137800
137900     COMPUTE WS-GC-DIST-NM ROUNDED =
138000         WS-EARTH-RADIUS-NM * WS-GC-C-VALUE.
138100 8500-EXIT.
138200     EXIT.
138300
138400*----------------------------------------------------------------*
138500*  8550-GREAT-CIRCLE-BEARING - GC-2 INITIAL COMPASS BEARING,     *
138600*  DEGREES 0 <= THETA < 360, IN WS-GC-BEARING.  USES THE SAME    *
138700*  WS-GC-PHI1/PHI2/DLON WORK FIELDS SET UP BY 8500 - CALL 8500   *
138800*  FIRST WHEN BOTH DISTANCE AND BEARING ARE NEEDED.              *
138900*----------------------------------------------------------------*
139000 8550-GREAT-CIRCLE-BEARING.
139100     MOVE WS-GC-PHI1 TO WS-TRIG-X.
139200     PERFORM 8020-CALC-SIN THRU 8020-EXIT.
139300     MOVE WS-TRIG-SIN-RESULT TO WS-GC-SIN-PHI1.
139400
139500     MOVE WS-GC-PHI2 TO WS-TRIG-X.
139600     PERFORM 8020-CALC-SIN THRU 8020-EXIT.
139700     MOVE WS-TRIG-SIN-RESULT TO WS-GC-SIN-PHI2.
139800
139900     MOVE WS-GC-DLON TO WS-TRIG-X.
140000     PERFORM 8020-CALC-SIN THRU 8020-EXIT.
140100     MOVE WS-TRIG-SIN-RESULT TO WS-GC-BEARING-Y.
140200     COMPUTE WS-GC-BEARING-Y ROUNDED =
140300         WS-GC-BEARING-Y * WS-GC-COS-PHI2.
140400
140500     MOVE WS-GC-DLON TO WS-TRIG-X.
140600     PERFORM 8030-CALC-COS THRU 8030-EXIT.
140700     COMPUTE WS-GC-BEARING-X ROUNDED =
140800         (WS-GC-COS-PHI1 * WS-GC-SIN-PHI2) -
140900         (WS-GC-SIN-PHI1 * WS-GC-COS-PHI2 * WS-TRIG-COS-RESULT).
141000
141100     MOVE WS-GC-BEARING-Y TO WS-ATAN2-Y.
141200     MOVE WS-GC-BEARING-X TO WS-ATAN2-X.
141300     PERFORM 8050-CALC-ATAN2 THRU 8050-EXIT.
141400     COMPUTE WS-GC-BEARING ROUNDED =
141500         WS-ATAN2-RESULT * WS-RAD-TO-DEG.
141600     IF WS-GC-BEARING < ZERO
141700         ADD 360 TO WS-GC-BEARING
141800     END-IF.
141900 8550-EXIT.
142000     EXIT.
142100
142200*----------------------------------------------------------------*
142300*  8400-CHECK-COMPATIBILITY - PC-1.  INPUT WS-COMPAT-PORT-SUB    *
142400*  (SUBSCRIPT INTO PORT-TABLE) AND THE CURRENTLY SELECTED        *
142500*  VESSEL (WS-VESSEL-SUB).  OUTPUT WS-COMPAT-SW = Y/N.  A ZERO   *
142600*  PORT LIMIT MEANS "NO LIMIT ON THAT DIMENSION" PER PC-1.       *
142700*----------------------------------------------------------------*
142800 8400-CHECK-COMPATIBILITY.
142900     MOVE 'Y' TO WS-COMPAT-SW.
143000     IF PT-MAX-LENGTH-M (WS-COMPAT-PORT-SUB) > ZERO AND
143100        VS-LENGTH-M (WS-VESSEL-SUB) >
143200            PT-MAX-LENGTH-M (WS-COMPAT-PORT-SUB)
143300         MOVE 'LENGTH' TO WS-CN-DIM                               CR-0561 
143400         MOVE VS-LENGTH-M (WS-VESSEL-SUB)     TO WS-CN-VSL-DISP
143500         MOVE PT-MAX-LENGTH-M (WS-COMPAT-PORT-SUB)
143600                                             TO WS-CN-PORT-DISP
143700         PERFORM 8410-BUILD-COMPAT-NOTE THRU 8410-EXIT
143800         MOVE 'N' TO WS-COMPAT-SW
143900     END-IF.
144000     IF PT-MAX-BEAM-M (WS-COMPAT-PORT-SUB) > ZERO AND
144100        VS-BEAM-M (WS-VESSEL-SUB) >
144200            PT-MAX-BEAM-M (WS-COMPAT-PORT-SUB)
144300         MOVE 'BEAM  ' TO WS-CN-DIM                               CR-0561 
144400         MOVE VS-BEAM-M (WS-VESSEL-SUB)       TO WS-CN-VSL-DISP
144500         MOVE PT-MAX-BEAM-M (WS-COMPAT-PORT-SUB)
144600                                             TO WS-CN-PORT-DISP
144700         PERFORM 8410-BUILD-COMPAT-NOTE THRU 8410-EXIT
144800         MOVE 'N' TO WS-COMPAT-SW
144900     END-IF.
145000     IF PT-MAX-DRAFT-M (WS-COMPAT-PORT-SUB) > ZERO AND
145100        VS-DRAFT-M (WS-VESSEL-SUB) >
145200            PT-MAX-DRAFT-M (WS-COMPAT-PORT-SUB)
145300         MOVE 'DRAFT ' TO WS-CN-DIM                               CR-0561 
145400         MOVE VS-DRAFT-M (WS-VESSEL-SUB)      TO WS-CN-VSL-DISP
145500         MOVE PT-MAX-DRAFT-M (WS-COMPAT-PORT-SUB)
145600                                             TO WS-CN-PORT-DISP
145700         PERFORM 8410-BUILD-COMPAT-NOTE THRU 8410-EXIT
145800         MOVE 'N' TO WS-COMPAT-SW
145900     END-IF.
146000 8400-EXIT.
146100     EXIT.
146200
146300*----------------------------------------------------------------*CR-0561 
146400*  8410-BUILD-COMPAT-NOTE - PC-1 REJECT NOTE.  BUILDS A ONE-LINE *
146500*  NOTE NAMING THE FAILED DIMENSION AND BOTH VALUES SO THE       *
146600*  TRAFFIC DESK CAN SEE WHY A HUB WAS DROPPED - CR-0561.         *
146700*----------------------------------------------------------------*
146800 8410-BUILD-COMPAT-NOTE.
146900     STRING 'PORT LIMIT EXCEEDED - ' DELIMITED BY SIZE
147000            WS-CN-DIM               DELIMITED BY SIZE
147100            ' VESSEL '              DELIMITED BY SIZE
147200            WS-CN-VSL-DISP          DELIMITED BY SIZE
147300            ' PORT MAX '            DELIMITED BY SIZE
147400            WS-CN-PORT-DISP         DELIMITED BY SIZE
147500       INTO WS-COMPAT-NOTE.
147600 8410-EXIT.
147700     EXIT.
147800
147900*----------------------------------------------------------------*
148000*  8100-BUILD-EDGE - PE-1/PE-2.  INPUT WS-EDGE-FROM-SUB AND      *
148100*  WS-EDGE-TO-SUB (PORT-TABLE SUBSCRIPTS).  OUTPUT WS-EDGE-DIST  *
148200*  AND WS-EDGE-FEASIBLE-SW.  EDGE FAILS WHEN OVER 5000 NM, OVER  *
148300*  VESSEL RANGE, OR THE DESTINATION PORT FAILS PC-1.             *
148400*----------------------------------------------------------------*
148500 8100-BUILD-EDGE.
148600     MOVE PT-LATITUDE  (WS-EDGE-FROM-SUB) TO WS-GC-LAT1.
148700     MOVE PT-LONGITUDE (WS-EDGE-FROM-SUB) TO WS-GC-LON1.
148800     MOVE PT-LATITUDE  (WS-EDGE-TO-SUB)   TO WS-GC-LAT2.
148900     MOVE PT-LONGITUDE (WS-EDGE-TO-SUB)   TO WS-GC-LON2.
149000     PERFORM 8500-GREAT-CIRCLE-DIST THRU 8500-EXIT.
149100     MOVE WS-GC-DIST-NM TO WS-EDGE-DIST-NM.
149200     PERFORM 8550-GREAT-CIRCLE-BEARING THRU 8550-EXIT.            CR-0561 
149300     MOVE WS-GC-BEARING TO WS-EDGE-BEARING.
149400     MOVE 'Y' TO WS-EDGE-FEASIBLE-SW.
149500     IF WS-EDGE-DIST-NM > 5000
149600         MOVE 'N' TO WS-EDGE-FEASIBLE-SW
149700     END-IF.
149800     IF WS-EDGE-DIST-NM > VS-RANGE-NM (WS-VESSEL-SUB)
149900         MOVE 'N' TO WS-EDGE-FEASIBLE-SW
150000     END-IF.
150100     MOVE WS-EDGE-TO-SUB TO WS-COMPAT-PORT-SUB.
150200     PERFORM 8400-CHECK-COMPATIBILITY THRU 8400-EXIT.
150300     IF WS-COMPAT-SW = 'N'
150400         MOVE 'N' TO WS-EDGE-FEASIBLE-SW
150500     END-IF.
150600 8100-EXIT.
150700     EXIT.
150800
150900*----------------------------------------------------------------*
151000*  8200-DIJKSTRA-DIRECT - PE-2/PE-3, ORIGIN-TO-DESTINATION LEG   *
151100*  OF THE PORT GRAPH.  WITH ONLY TWO TERMINALS ON THIS LEG THE   *
151200*  SHORTEST PATH RELAXATION COLLAPSES TO A SINGLE EDGE TEST -    *
151300*  8250 IS CALLED HERE SO THE SAME RELAXATION LOGIC ALSO DRIVES  *
151400*  8300'S HUB COMPARISON.  OUTPUT WS-DIRECT-DIST-NM AND          *
151500*  WS-DIRECT-FEASIBLE-SW.                                        *
151600*----------------------------------------------------------------*
151700 8200-DIJKSTRA-DIRECT.
151800     MOVE WS-ORIGIN-SUB TO WS-EDGE-FROM-SUB.
151900     MOVE WS-DEST-SUB   TO WS-EDGE-TO-SUB.
152000     PERFORM 8100-BUILD-EDGE THRU 8100-EXIT.
152100     PERFORM 8250-DIJKSTRA-RELAX THRU 8250-EXIT.
152200     MOVE WS-EDGE-DIST-NM     TO WS-DIRECT-DIST-NM.
152300     MOVE WS-EDGE-FEASIBLE-SW TO WS-DIRECT-FEASIBLE-SW.
152400     MOVE WS-EDGE-BEARING     TO WS-DIRECT-BEARING.               CR-0561 
152500 8200-EXIT.
152600     EXIT.
152700
152800*----------------------------------------------------------------*
152900*  8250-DIJKSTRA-RELAX - RELAXATION STEP.  ON THIS TWO-NODE LEG  *
153000*  THE ONLY "RELAXATION" IS THE EDGE FEASIBILITY TEST ALREADY    *
153100*  PERFORMED BY 8100 - KEPT AS ITS OWN PARAGRAPH SO THE          *
153200*  PATHFINDING FAMILY READS THE SAME AS THE FULL-GRAPH VERSION   *
153300*  ONCE FLEET OPS EXTENDS THIS TO MULTI-LEG ROUTING.             *
153400*----------------------------------------------------------------*
153500 8250-DIJKSTRA-RELAX.
153600     CONTINUE.
153700 8250-EXIT.
153800     EXIT.
153900
154000*----------------------------------------------------------------*
154100*  8300-HUB-COMPARE - PE-3.  COMPARES THE DIRECT LEG (ALREADY IN *
154200*  WS-DIRECT-DIST-NM) AGAINST ORIGIN-HUB-DEST OVER THE HUB       *
154300*  PASSED IN WS-HUB-SUB.  OUTPUT WS-HUB-LEG1-DIST,               *
154400*  WS-HUB-LEG2-DIST, WS-HUB-TOT-DIST, WS-HUB-FEASIBLE-SW.        *
154500*----------------------------------------------------------------*
154600 8300-HUB-COMPARE.
154700     MOVE WS-ORIGIN-SUB TO WS-EDGE-FROM-SUB.
154800     MOVE WS-HUB-SUB    TO WS-EDGE-TO-SUB.
154900     PERFORM 8100-BUILD-EDGE THRU 8100-EXIT.
155000     MOVE WS-EDGE-DIST-NM     TO WS-HUB-LEG1-DIST.
155100     MOVE WS-EDGE-FEASIBLE-SW TO WS-HUB-FEASIBLE-SW.
155200     MOVE WS-EDGE-BEARING     TO WS-HUB-LEG1-BEARING.             CR-0561 
155300
155400     MOVE WS-HUB-SUB TO WS-EDGE-FROM-SUB.
155500     MOVE WS-DEST-SUB TO WS-EDGE-TO-SUB.
155600     PERFORM 8100-BUILD-EDGE THRU 8100-EXIT.
155700     MOVE WS-EDGE-DIST-NM TO WS-HUB-LEG2-DIST.
155800     MOVE WS-EDGE-BEARING     TO WS-HUB-LEG2-BEARING.             CR-0561 
155900     IF WS-EDGE-FEASIBLE-SW = 'N'
156000         MOVE 'N' TO WS-HUB-FEASIBLE-SW
156100     END-IF.
156200
156300     COMPUTE WS-HUB-TOT-DIST =
156400         WS-HUB-LEG1-DIST + WS-HUB-LEG2-DIST.
156500 8300-EXIT.
156600     EXIT.
156700
156800*================================================================*
156900*  2200-BUILD-CANDIDATES - RP-1/RP-2.  BUILDS THE DIRECT AND     *
157000*  HUB CANDIDATE ROUTES INTO CANDIDATE-TABLE.  ENTRY 1 IS THE    *
157100*  DIRECT ROUTE (IF FEASIBLE), 2-6 ARE UP TO 5 QUALIFYING HUBS.  *
157200*================================================================*
157300 2200-BUILD-CANDIDATES.
157400     MOVE ZERO TO WS-CAND-CTR WS-HUB-QUALIFY-CTR.
157500     MOVE SPACES TO WS-COMPAT-NOTE.                               CR-0561 
157600     PERFORM 2205-CLEAR-CANDIDATE THRU 2205-EXIT
157700         VARYING WS-CAND-SUB FROM 1 BY 1
157800         UNTIL WS-CAND-SUB > 6.
157900     PERFORM 8200-DIJKSTRA-DIRECT THRU 8200-EXIT.
158000     PERFORM 2210-TRY-DIRECT THRU 2210-EXIT.
158100     IF I-REQ-MAX-STOPS NOT = ZERO
158200         PERFORM 2220-TRY-HUBS THRU 2229-X
158300             VARYING WS-HUB-SUB FROM 1 BY 1
158400             UNTIL WS-HUB-SUB > WS-PORT-COUNT
158500             OR WS-HUB-QUALIFY-CTR = 5
158600     END-IF.
158700 2295-X.
158800     EXIT.
158900
159000 2205-CLEAR-CANDIDATE.
159100     MOVE 'N' TO CAN-VALID (WS-CAND-SUB).
159200 2205-EXIT.
159300     EXIT.
159400
159500*----------------------------------------------------------------*
159600*  2210-TRY-DIRECT - RP-1.  DIRECT CANDIDATE ALLOWED WHEN THE    *
159700*  GREAT-CIRCLE DISTANCE IS WITHIN 0.9 OF VESSEL RANGE, THE      *
159800*  DESTINATION IS COMPATIBLE, AND ANY CANAL CROSSED IS PASSABLE  *
159900*  FOR THIS VESSEL - PANAMA/SUEZ CHECK ADDED PER CR-0151.        *CR-0151 
160000*----------------------------------------------------------------*
160100 2210-TRY-DIRECT.
160200     MOVE 'N' TO WS-CANAL-NEEDED-SW.
160300     IF (PT-LONGITUDE (WS-ORIGIN-SUB) < -100 AND
160400         PT-LONGITUDE (WS-DEST-SUB)   > -40)
160500        OR
160600        (PT-LONGITUDE (WS-DEST-SUB)   < -100 AND
160700         PT-LONGITUDE (WS-ORIGIN-SUB) > -40)
160800         MOVE 'Y' TO WS-CANAL-NEEDED-SW
160900     END-IF.
161000     IF (PT-LONGITUDE (WS-ORIGIN-SUB) < 40 AND
161100         PT-LONGITUDE (WS-DEST-SUB)   > 60)
161200        OR
161300        (PT-LONGITUDE (WS-DEST-SUB)   < 40 AND
161400         PT-LONGITUDE (WS-ORIGIN-SUB) > 60)
161500         MOVE 'Y' TO WS-CANAL-NEEDED-SW
161600     END-IF.
161700     MOVE 'Y' TO WS-CANAL-VESSEL-OK-SW.
161800     IF WS-CANAL-NEEDED-SW = 'Y'
161900         IF NOT VAL-VSL-SUEZ-OK (WS-VESSEL-SUB) AND
162000            NOT VAL-VSL-PANAMA-OK (WS-VESSEL-SUB)
162100             MOVE 'N' TO WS-CANAL-VESSEL-OK-SW
162200         END-IF
162300     END-IF.
162400     IF WS-DIRECT-FEASIBLE-SW = 'Y' AND
162500        WS-DIRECT-DIST-NM NOT > (VS-RANGE-NM (WS-VESSEL-SUB) * .9)
162600        AND WS-CANAL-VESSEL-OK-SW = 'Y'
162700         ADD 1 TO WS-CAND-CTR
162800         MOVE 'Y'            TO CAN-VALID (WS-CAND-CTR)
162900         MOVE SPACES         TO CAN-HUB-CODE (WS-CAND-CTR)
163000         MOVE 1              TO CAN-SEG-COUNT (WS-CAND-CTR)
163100         MOVE I-REQ-ORIGIN   TO CAN-SEG-ORIGIN (WS-CAND-CTR, 1)
163200         MOVE I-REQ-DEST     TO CAN-SEG-DEST (WS-CAND-CTR, 1)
163300         MOVE WS-DIRECT-DIST-NM
163400                             TO CAN-SEG-DIST-NM (WS-CAND-CTR, 1)
163500         MOVE WS-DIRECT-BEARING                                   CR-0561 
163600                             TO CAN-SEG-BEARING (WS-CAND-CTR, 1)
163700     END-IF.
163800 2210-EXIT.
163900     EXIT.
164000
164100*----------------------------------------------------------------*
164200*  2220-TRY-HUBS - RP-2.  ONE PASS PER LOADED PORT; A HUB        *
164300*  QUALIFIES WHEN FLAGGED HUB, COMPATIBLE WITH THE VESSEL (PER   *
164400*  CR-0240, APPLIED TO THE HUB PORT TOO), NOT THE ORIGIN OR      *
164500*  DESTINATION, AND THE DETOUR IS NOT OVER 1.5X THE DIRECT       *
164600*  DISTANCE.  FIRST 5 QUALIFIERS IN PORT-TABLE ORDER ARE KEPT.   *CR-0240 
164700*----------------------------------------------------------------*
164800 2220-TRY-HUBS.
164900     IF NOT VAL-HUB-PORT (WS-HUB-SUB)
165000         GO TO 2229-X
165100     END-IF.
165200     IF WS-HUB-SUB = WS-ORIGIN-SUB OR WS-HUB-SUB = WS-DEST-SUB
165300         GO TO 2229-X
165400     END-IF.
165500     MOVE WS-HUB-SUB TO WS-COMPAT-PORT-SUB.
165600     PERFORM 8400-CHECK-COMPATIBILITY THRU 8400-EXIT.
165700     IF WS-COMPAT-SW = 'N'
165800         GO TO 2229-X
165900     END-IF.
166000     PERFORM 8300-HUB-COMPARE THRU 8300-EXIT.
166100     IF WS-HUB-FEASIBLE-SW = 'N'
166200         GO TO 2229-X
166300     END-IF.
166400     IF WS-HUB-TOT-DIST > (WS-DIRECT-DIST-NM * 1.5)
166500         GO TO 2229-X
166600     END-IF.
166700     ADD 1 TO WS-CAND-CTR.
166800     ADD 1 TO WS-HUB-QUALIFY-CTR.
166900     MOVE 'Y'  TO CAN-VALID (WS-CAND-CTR).
167000     MOVE PT-UNLOCODE (WS-HUB-SUB) TO CAN-HUB-CODE (WS-CAND-CTR).
167100     MOVE 2    TO CAN-SEG-COUNT (WS-CAND-CTR).
167200     MOVE I-REQ-ORIGIN
167300                 TO CAN-SEG-ORIGIN (WS-CAND-CTR, 1).
167400     MOVE PT-UNLOCODE (WS-HUB-SUB)
167500                 TO CAN-SEG-DEST (WS-CAND-CTR, 1).
167600     MOVE WS-HUB-LEG1-DIST
167700                 TO CAN-SEG-DIST-NM (WS-CAND-CTR, 1).
167800     MOVE WS-HUB-LEG1-BEARING                                     CR-0561 
167900                 TO CAN-SEG-BEARING (WS-CAND-CTR, 1).
168000     MOVE PT-UNLOCODE (WS-HUB-SUB)
168100                 TO CAN-SEG-ORIGIN (WS-CAND-CTR, 2).
168200     MOVE I-REQ-DEST
168300                 TO CAN-SEG-DEST (WS-CAND-CTR, 2).
168400     MOVE WS-HUB-LEG2-DIST
168500                 TO CAN-SEG-DIST-NM (WS-CAND-CTR, 2).
168600     MOVE WS-HUB-LEG2-BEARING                                     CR-0561 
168700                 TO CAN-SEG-BEARING (WS-CAND-CTR, 2).
168800 2229-X.
168900     EXIT.
169000
169100*================================================================*
169200*  2300-COST-CANDIDATES - RP-3/RP-4/RP-5.  COSTS EACH SEGMENT OF *
169300*  CANDIDATE WS-CAND-SUB THEN SUMS THE ROUTE TOTALS.  CALLED     *
169400*  ONCE PER CANDIDATE FROM THE 2000-MAINLINE VARYING LOOP.       *
169500*================================================================*
169600 2300-COST-CANDIDATES.
169700     MOVE ZERO TO CAN-TOT-DIST-NM (WS-CAND-SUB)
169800                  CAN-TOT-HOURS (WS-CAND-SUB)
169900                  CAN-TOT-FUEL-TONS (WS-CAND-SUB)
170000                  CAN-TOT-FUEL-USD (WS-CAND-SUB)
170100                  CAN-TOT-PORT-USD (WS-CAND-SUB).
170200     PERFORM 2305-COST-SEGMENT THRU 2305-EXIT
170300         VARYING WS-SEG-SUB FROM 1 BY 1
170400         UNTIL WS-SEG-SUB > CAN-SEG-COUNT (WS-CAND-SUB).
170500     PERFORM 2350-SUM-ROUTE-TOTALS THRU 2350-EXIT.
170600 2300-EXIT.
170700     EXIT.
170800
170900 2305-COST-SEGMENT.
171000     PERFORM 2330-CALC-TRANSIT-TIME THRU 2330-EXIT.
171100     PERFORM 2310-CALC-FUEL THRU 2310-EXIT.
171200     PERFORM 2320-CALC-PORT-FEES THRU 2320-EXIT.
171300     COMPUTE CAN-SEG-TOTAL-USD (WS-CAND-SUB, WS-SEG-SUB) =
171400         CAN-SEG-FUEL-USD (WS-CAND-SUB, WS-SEG-SUB) +
171500         CAN-SEG-PORT-USD (WS-CAND-SUB, WS-SEG-SUB).
171600 2305-EXIT.
171700     EXIT.
171800
171900*----------------------------------------------------------------*
172000*  2310-CALC-FUEL - FC-1..FC-9, SEGMENT WS-CAND-SUB/WS-SEG-SUB.  *
172100*----------------------------------------------------------------*
172200 2310-CALC-FUEL.
172300     MOVE 'N' TO WS-FUEL-TYPE-FOUND-SW.
172400     PERFORM 2312-MATCH-FUEL-ROW THRU 2312-EXIT
172500         VARYING WS-PCTR FROM 1 BY 1 UNTIL WS-PCTR > 4.
172600     IF WS-FUEL-TYPE-FOUND-SW = 'N'
172700         MOVE FR-MAIN-TONS-DAY (1) TO WS-FUEL-MAIN-RATE
172800         MOVE FR-AUX-TONS-DAY (1)  TO WS-FUEL-AUX-RATE
172900         MOVE FR-SPEED-EXPONENT (1) TO WS-FUEL-SPEED-EXP
173000     END-IF.
173100
173200     COMPUTE WS-FUEL-TRANSIT-DAYS ROUNDED =
173300         CAN-SEG-DIST-NM (WS-CAND-SUB, WS-SEG-SUB) /
173400         (VS-SPEED-KNOTS (WS-VESSEL-SUB) * 24).
173500
173600     IF VS-DWT (WS-VESSEL-SUB) > ZERO
173700         COMPUTE WS-POWER-BASE ROUNDED =
173800             VS-DWT (WS-VESSEL-SUB) / 50000
173900     ELSE
174000         MOVE 1 TO WS-POWER-BASE
174100     END-IF.
174200     MOVE .7 TO WS-POWER-EXPONENT.
174300     PERFORM 8080-CALC-POWER THRU 8080-EXIT.
174400     MOVE WS-POWER-RESULT TO WS-FUEL-SIZE-FACTOR.
174500
174600     COMPUTE WS-POWER-BASE ROUNDED =
174700         VS-SPEED-KNOTS (WS-VESSEL-SUB) / 20.
174800     MOVE WS-FUEL-SPEED-EXP TO WS-POWER-EXPONENT.
174900     PERFORM 8080-CALC-POWER THRU 8080-EXIT.
175000     MOVE WS-POWER-RESULT TO WS-FUEL-SPEED-FACTOR.
175100
175200     COMPUTE WS-FUEL-LOAD-IMPACT ROUNDED =
175300         1 + (.15 * I-REQ-LOAD-FACTOR).
175400
175500     COMPUTE WS-FUEL-MAIN-TONS ROUNDED =
175600         WS-FUEL-MAIN-RATE * WS-FUEL-SIZE-FACTOR *
175700         WS-FUEL-SPEED-FACTOR * WS-FUEL-LOAD-IMPACT *
175800         I-REQ-WEATHER-FACTOR * WS-FUEL-TRANSIT-DAYS.
175900     COMPUTE WS-FUEL-AUX-TONS ROUNDED =
176000         WS-FUEL-AUX-RATE * WS-FUEL-SIZE-FACTOR *
176100         WS-FUEL-TRANSIT-DAYS.
176200     COMPUTE WS-FUEL-TOTAL-TONS ROUNDED =
176300         WS-FUEL-MAIN-TONS + WS-FUEL-AUX-TONS.
176400
176500     COMPUTE WS-FUEL-MINIMUM-TONS ROUNDED =
176600         5 * WS-FUEL-TRANSIT-DAYS.
176700     IF WS-FUEL-TOTAL-TONS < WS-FUEL-MINIMUM-TONS
176800         MOVE WS-FUEL-MINIMUM-TONS TO WS-FUEL-TOTAL-TONS
176900     END-IF.
177000
177100     MOVE WS-FUEL-TOTAL-TONS
177200         TO CAN-SEG-FUEL-TONS (WS-CAND-SUB, WS-SEG-SUB).
177300     COMPUTE CAN-SEG-FUEL-USD (WS-CAND-SUB, WS-SEG-SUB) ROUNDED =
177400         WS-FUEL-TOTAL-TONS * 600.
177500 2310-EXIT.
177600     EXIT.
177700
177800 2312-MATCH-FUEL-ROW.
177900     IF FR-VSL-TYPE (WS-PCTR) = VS-TYPE (WS-VESSEL-SUB)
178000         MOVE FR-MAIN-TONS-DAY (WS-PCTR) TO WS-FUEL-MAIN-RATE
178100         MOVE FR-AUX-TONS-DAY (WS-PCTR)  TO WS-FUEL-AUX-RATE
178200         MOVE FR-SPEED-EXPONENT (WS-PCTR)
178300                                      TO WS-FUEL-SPEED-EXP
178400         MOVE 'Y' TO WS-FUEL-TYPE-FOUND-SW
178500     END-IF.
178600 2312-EXIT.
178700     EXIT.
178800
178900*----------------------------------------------------------------*
179000*  2320-CALC-PORT-FEES - PF-1..PF-9, CHARGED AT THE SEGMENT'S    *
179100*  DESTINATION PORT.  CARGO HANDLING (PF-8) IS ALWAYS ZERO - THE *
179200*  BATCH CARRIES NO CARGO-VOLUME FIELD.                          *
179300*----------------------------------------------------------------*
179400 2320-CALC-PORT-FEES.
179500     SEARCH ALL PT-ENTRY
179600         AT END NEXT SENTENCE
179700         WHEN PT-UNLOCODE (PT-IDX2) =
179800                 CAN-SEG-DEST (WS-CAND-SUB, WS-SEG-SUB)
179900             SET WS-PF-DEST-SUB TO PT-IDX2
180000     END-SEARCH.
180100
180200     MOVE 'N' TO WS-PF-TIER1-SW.
180300     PERFORM 2322-MATCH-TIER1-ROW THRU 2322-EXIT
180400         VARYING WS-PCTR FROM 1 BY 1 UNTIL WS-PCTR > 6.
180500     IF WS-PF-TIER1-SW = 'Y'
180600         MOVE 1 TO WS-PF-TIER-NO
180700     ELSE
180800         IF PT-FACILITIES (WS-PF-DEST-SUB) NOT < 10 AND
180900            PT-BERTHS (WS-PF-DEST-SUB) NOT < 20
181000             MOVE 1 TO WS-PF-TIER-NO
181100         ELSE
181200             IF PT-FACILITIES (WS-PF-DEST-SUB) NOT < 5 AND
181300                PT-BERTHS (WS-PF-DEST-SUB) NOT < 10
181400                 MOVE 2 TO WS-PF-TIER-NO
181500             ELSE
181600                 IF PT-FACILITIES (WS-PF-DEST-SUB) NOT < 3 AND
181700                    PT-BERTHS (WS-PF-DEST-SUB) NOT < 5
181800                     MOVE 3 TO WS-PF-TIER-NO
181900                 ELSE
182000                     MOVE 4 TO WS-PF-TIER-NO
182100                 END-IF
182200             END-IF
182300         END-IF
182400     END-IF.
182500     PERFORM 2325-MATCH-TIER-MULT THRU 2325-EXIT
182600         VARYING WS-PCTR FROM 1 BY 1 UNTIL WS-PCTR > 4.
182700
182800     IF VS-GT (WS-VESSEL-SUB) > ZERO
182900         MOVE VS-GT (WS-VESSEL-SUB) TO WS-PF-EFF-GT
183000     ELSE
183100         IF VS-DWT (WS-VESSEL-SUB) > ZERO
183200             COMPUTE WS-PF-EFF-GT ROUNDED =
183300                 VS-DWT (WS-VESSEL-SUB) * .6
183400         ELSE
183500             MOVE 30000 TO WS-PF-EFF-GT
183600         END-IF
183700     END-IF.
183800
183900     COMPUTE WS-POWER-BASE ROUNDED = WS-PF-EFF-GT / 10000.
184000     MOVE .5 TO WS-POWER-EXPONENT.
184100     PERFORM 8080-CALC-POWER THRU 8080-EXIT.
184200     COMPUTE WS-PF-PILOTAGE ROUNDED =
184300         2000 * WS-PF-TIER-MULT * WS-POWER-RESULT.
184400
184500     COMPUTE WS-PF-PORT-DUES ROUNDED =
184600         .15 * WS-PF-EFF-GT * WS-PF-TIER-MULT.
184700
184800     MOVE 1.0 TO WS-PF-PORT-DAYS.
184900     COMPUTE WS-PF-BERTH-FEES ROUNDED =
185000         50 * VS-LENGTH-M (WS-VESSEL-SUB) *
185100         WS-PF-PORT-DAYS * WS-PF-TIER-MULT.
185200
185300     IF VS-DWT (WS-VESSEL-SUB) > 100000
185400         MOVE 1.5 TO WS-PF-SIZE-FACTOR
185500     ELSE
185600         IF VS-DWT (WS-VESSEL-SUB) > 50000
185700             MOVE 1.2 TO WS-PF-SIZE-FACTOR
185800         ELSE
185900             MOVE 1.0 TO WS-PF-SIZE-FACTOR
186000         END-IF
186100     END-IF.
186200     COMPUTE WS-PF-AGENCY ROUNDED =
186300         2500 * WS-PF-SIZE-FACTOR * WS-PF-TIER-MULT.
186400
186500     COMPUTE WS-PF-ADDITIONAL ROUNDED = 1500 * WS-PF-TIER-MULT.
186600
186700     COMPUTE CAN-SEG-PORT-USD (WS-CAND-SUB, WS-SEG-SUB) ROUNDED =
186800         WS-PF-PILOTAGE + WS-PF-PORT-DUES + WS-PF-BERTH-FEES +
186900         WS-PF-AGENCY + WS-PF-ADDITIONAL.
187000 2320-EXIT.
187100     EXIT.
187200
187300 2322-MATCH-TIER1-ROW.
187400     IF T1-UNLOCODE (WS-PCTR) = PT-UNLOCODE (WS-PF-DEST-SUB)
187500         MOVE 'Y' TO WS-PF-TIER1-SW
187600     END-IF.
187700 2322-EXIT.
187800     EXIT.
187900
188000 2325-MATCH-TIER-MULT.
188100     IF TM-TIER-NO (WS-PCTR) = WS-PF-TIER-NO
188200         MOVE TM-MULT-FACTOR (WS-PCTR) TO WS-PF-TIER-MULT
188300     END-IF.
188400 2325-EXIT.
188500     EXIT.
188600
188700*----------------------------------------------------------------*
188800*  2330-CALC-TRANSIT-TIME - TT-1..TT-4.  TT-5 APPROACH TIME IS   *
188900*  ADDED AT THE ROUTE-TOTAL LEVEL BY 2350, NOT HERE.             *
189000*----------------------------------------------------------------*
189100 2330-CALC-TRANSIT-TIME.
189200     COMPUTE WS-TT-BASE-HOURS ROUNDED =
189300         CAN-SEG-DIST-NM (WS-CAND-SUB, WS-SEG-SUB) /
189400         VS-SPEED-KNOTS (WS-VESSEL-SUB).
189500     COMPUTE WS-TT-ADJ-HOURS ROUNDED =
189600         WS-TT-BASE-HOURS * I-REQ-WEATHER-FACTOR.
189700     COMPUTE WS-TT-BUFFER-HOURS ROUNDED = WS-TT-ADJ-HOURS * .05.
189800     IF WS-TT-BUFFER-HOURS < 2.0
189900         MOVE 2.0 TO WS-TT-BUFFER-HOURS
190000     END-IF.
190100     COMPUTE CAN-SEG-HOURS (WS-CAND-SUB, WS-SEG-SUB) ROUNDED =
190200         WS-TT-ADJ-HOURS + WS-TT-BUFFER-HOURS.
190300 2330-EXIT.
190400     EXIT.
190500
190600*----------------------------------------------------------------*
190700*  2350-SUM-ROUTE-TOTALS - RP-5.  SUMS SEGMENT DISTANCE, HOURS   *
190800*  (PLUS TT-5'S 2.0H APPROACH PER SEGMENT), FUEL AND PORT COST.  *
190900*----------------------------------------------------------------*
191000 2350-SUM-ROUTE-TOTALS.
191100     PERFORM 2355-SUM-ONE-SEGMENT THRU 2355-EXIT
191200         VARYING WS-SEG-SUB FROM 1 BY 1
191300         UNTIL WS-SEG-SUB > CAN-SEG-COUNT (WS-CAND-SUB).
191400     COMPUTE CAN-TOT-COST-USD (WS-CAND-SUB) =
191500         CAN-TOT-FUEL-USD (WS-CAND-SUB) +
191600         CAN-TOT-PORT-USD (WS-CAND-SUB).
191700 2350-EXIT.
191800     EXIT.
191900
192000 2355-SUM-ONE-SEGMENT.
192100     ADD CAN-SEG-DIST-NM (WS-CAND-SUB, WS-SEG-SUB)
192200         TO CAN-TOT-DIST-NM (WS-CAND-SUB).
192300     ADD CAN-SEG-HOURS (WS-CAND-SUB, WS-SEG-SUB)
192400         TO CAN-TOT-HOURS (WS-CAND-SUB).
192500     ADD 2.0 TO CAN-TOT-HOURS (WS-CAND-SUB).
192600     ADD CAN-SEG-FUEL-TONS (WS-CAND-SUB, WS-SEG-SUB)
192700         TO CAN-TOT-FUEL-TONS (WS-CAND-SUB).
192800     ADD CAN-SEG-FUEL-USD (WS-CAND-SUB, WS-SEG-SUB)
192900         TO CAN-TOT-FUEL-USD (WS-CAND-SUB).
193000     ADD CAN-SEG-PORT-USD (WS-CAND-SUB, WS-SEG-SUB)
193100         TO CAN-TOT-PORT-USD (WS-CAND-SUB).
193200 2355-EXIT.
193300     EXIT.
193400
193500*================================================================*
193600*  2400-SCORE-CANDIDATES - SC-1..SC-5, CANDIDATE WS-CAND-SUB.    *
193700*  ADDED PER CR-0177 - RELIABILITY/EFFICIENCY/ENVIRONMENTAL      *
193800*  SCORING, OVERALL SCORE WEIGHTED BY REQUEST CRITERION.         *CR-0177 
193900*  CR-0555 - RELIABILITY WAS SUBTRACTING THE RISK *100 (READ    *
194000*  AS A PERCENT) INSTEAD OF THE RISK FRACTION ITSELF - FIXED.   * CR-0555 
194100*================================================================*
194200 2400-SCORE-CANDIDATES.
194300     COMPUTE WS-SC-SEG-RISK ROUNDED =
194400         (WS-WEATHER-RISK + WS-PIRACY-RISK + WS-POLITICAL-RISK)
194500         / 3.
194600     COMPUTE WS-SC-REL-SCORE ROUNDED =
194700         100 - WS-SC-SEG-RISK.
194800     IF WS-SC-REL-SCORE < ZERO
194900         MOVE ZERO TO WS-SC-REL-SCORE
195000     END-IF.
195100     MOVE WS-SC-REL-SCORE TO CAN-REL-SCORE (WS-CAND-SUB).
195200
195300     IF CAN-TOT-DIST-NM (WS-CAND-SUB) > ZERO
195400         COMPUTE WS-SC-EFF-SCORE ROUNDED =
195500             WS-DIRECT-DIST-NM / CAN-TOT-DIST-NM (WS-CAND-SUB)
195600             * 100
195700     ELSE
195800         MOVE 100 TO WS-SC-EFF-SCORE
195900     END-IF.
196000     IF WS-SC-EFF-SCORE > 100
196100         MOVE 100 TO WS-SC-EFF-SCORE
196200     END-IF.
196300     IF WS-SC-EFF-SCORE < ZERO
196400         MOVE ZERO TO WS-SC-EFF-SCORE
196500     END-IF.
196600     MOVE WS-SC-EFF-SCORE TO CAN-EFF-SCORE (WS-CAND-SUB).
196700
196800     IF CAN-TOT-DIST-NM (WS-CAND-SUB) > ZERO
196900         COMPUTE WS-SC-FUEL-PER-1000 ROUNDED =
197000             CAN-TOT-FUEL-TONS (WS-CAND-SUB) /
197100             CAN-TOT-DIST-NM (WS-CAND-SUB) * 1000
197200     ELSE
197300         MOVE ZERO TO WS-SC-FUEL-PER-1000
197400     END-IF.
197500     EVALUATE TRUE
197600         WHEN WS-SC-FUEL-PER-1000 < 30
197700             MOVE 90 TO WS-SC-ENVIR-RAW
197800         WHEN WS-SC-FUEL-PER-1000 < 40
197900             MOVE 75 TO WS-SC-ENVIR-RAW
198000         WHEN WS-SC-FUEL-PER-1000 < 50
198100             MOVE 60 TO WS-SC-ENVIR-RAW
198200         WHEN WS-SC-FUEL-PER-1000 < 70
198300             MOVE 40 TO WS-SC-ENVIR-RAW
198400         WHEN OTHER
198500             MOVE 20 TO WS-SC-ENVIR-RAW
198600     END-EVALUATE.
198700     COMPUTE WS-SC-ENV-SCORE = 100 - WS-SC-ENVIR-RAW.
198800     MOVE WS-SC-ENV-SCORE TO CAN-ENV-SCORE (WS-CAND-SUB).
198900
199000     EVALUATE I-REQ-CRITERIA
199100         WHEN 'F'
199200             COMPUTE WS-SC-OVR-SCORE ROUNDED =
199300                 (.6 * WS-SC-EFF-SCORE) + (.3 * WS-SC-REL-SCORE)
199400                 + (.1 * WS-SC-ENV-SCORE)
199500         WHEN 'E'
199600             COMPUTE WS-SC-OVR-SCORE ROUNDED =
199700                 (.4 * WS-SC-EFF-SCORE) + (.2 * WS-SC-REL-SCORE)
199800                 + (.4 * WS-SC-ENV-SCORE)
199900         WHEN 'R'
200000             COMPUTE WS-SC-OVR-SCORE ROUNDED =
200100                 (.6 * WS-SC-REL-SCORE) + (.3 * WS-SC-EFF-SCORE)
200200                 + (.1 * WS-SC-ENV-SCORE)
200300         WHEN OTHER
200400             COMPUTE WS-SC-OVR-SCORE ROUNDED =
200500                 (WS-SC-REL-SCORE + WS-SC-EFF-SCORE +
200600                  WS-SC-ENV-SCORE) / 3
200700     END-EVALUATE.
200800     MOVE WS-SC-OVR-SCORE TO CAN-OVR-SCORE (WS-CAND-SUB).
200900 2400-EXIT.
201000     EXIT.
201100
201200*----------------------------------------------------------------*
201300*  2500-RANK-CANDIDATES - RP-6.  FINDS THE BEST CANDIDATE FOR    *
201400*  THE REQUESTED CRITERION AND LEAVES ITS SUBSCRIPT IN           *
201500*  WS-BEST-SUB.  TIES KEEP GENERATION ORDER (FIRST WINS - THE    *
201600*  COMPARE IS STRICT, NOT "NOT WORSE THAN").                     *
201700*----------------------------------------------------------------*
201800 2500-RANK-CANDIDATES.
201900     MOVE 1 TO WS-BEST-SUB.
202000     PERFORM 2505-COMPARE-CANDIDATE THRU 2505-EXIT
202100         VARYING WS-CAND-SUB FROM 2 BY 1
202200         UNTIL WS-CAND-SUB > WS-CAND-CTR.
202300 2500-EXIT.
202400     EXIT.
202500
202600 2505-COMPARE-CANDIDATE.
202700     EVALUATE I-REQ-CRITERIA
202800         WHEN 'F'
202900             IF CAN-TOT-HOURS (WS-CAND-SUB) <
203000                CAN-TOT-HOURS (WS-BEST-SUB)
203100                 MOVE WS-CAND-SUB TO WS-BEST-SUB
203200             END-IF
203300         WHEN 'E'
203400             IF CAN-TOT-COST-USD (WS-CAND-SUB) <
203500                CAN-TOT-COST-USD (WS-BEST-SUB)
203600                 MOVE WS-CAND-SUB TO WS-BEST-SUB
203700             END-IF
203800         WHEN 'R'
203900             IF CAN-REL-SCORE (WS-CAND-SUB) >
204000                CAN-REL-SCORE (WS-BEST-SUB)
204100                 MOVE WS-CAND-SUB TO WS-BEST-SUB
204200             END-IF
204300         WHEN OTHER
204400             IF CAN-OVR-SCORE (WS-CAND-SUB) >
204500                CAN-OVR-SCORE (WS-BEST-SUB)
204600                 MOVE WS-CAND-SUB TO WS-BEST-SUB
204700             END-IF
204800     END-EVALUATE.
204900 2505-EXIT.
205000     EXIT.
205100
205200*----------------------------------------------------------------*
205300*  2600-WRITE-DETAIL - RP-6 WINNER PRINTED AS A SEGMENT-BY-      *
205400*  SEGMENT DETAIL GROUP WITH REQUEST HEADER AND TOTAL LINE.      *
205500*----------------------------------------------------------------*
205600 2600-WRITE-DETAIL.
205700     MOVE I-REQ-ID              TO RPTH-REQ-ID.
205800     MOVE I-REQ-ORIGIN          TO RPTH-ORIGIN-CODE.
205900     MOVE PT-NAME (WS-ORIGIN-SUB) TO RPTH-ORIGIN-NAME.
206000     MOVE I-REQ-DEST            TO RPTH-DEST-CODE.
206100     MOVE PT-NAME (WS-DEST-SUB) TO RPTH-DEST-NAME.
206200     MOVE I-REQ-VESSEL-ID       TO RPTH-VESSEL-ID.
206300     WRITE PRTLINE FROM RPT-REQ-HEADER
206400         AFTER ADVANCING 2 LINES
206500         AT EOP
206600             PERFORM 9100-HEADINGS THRU 9100-EXIT
206700     END-WRITE.
206800     MOVE I-REQ-CRITERIA        TO RPTH2-CRITERIA.
206900     MOVE WS-ALGORITHM-LABEL    TO RPTH2-ALGORITHM.
207000     MOVE WS-CAND-CTR           TO RPTH2-ROUTES-FOUND.
207100     WRITE PRTLINE FROM RPT-REQ-HEADER-2
207200         AFTER ADVANCING 1 LINE.
207300     WRITE PRTLINE FROM RPT-COL-HDG-1
207400         AFTER ADVANCING 1 LINE.
207500     PERFORM 2610-WRITE-SEGMENT THRU 2610-EXIT
207600         VARYING WS-SEG-SUB FROM 1 BY 1
207700         UNTIL WS-SEG-SUB > CAN-SEG-COUNT (WS-BEST-SUB).
207800     MOVE CAN-TOT-DIST-NM (WS-BEST-SUB)  TO RPTT-DIST.
207900     MOVE CAN-TOT-HOURS (WS-BEST-SUB)    TO RPTT-HOURS.
208000     MOVE CAN-TOT-FUEL-USD (WS-BEST-SUB) TO RPTT-FUEL-USD.
208100     MOVE CAN-TOT-PORT-USD (WS-BEST-SUB) TO RPTT-PORT-USD.
208200     MOVE CAN-TOT-COST-USD (WS-BEST-SUB) TO RPTT-COST.
208300     WRITE PRTLINE FROM RPT-REQ-TOTAL-1
208400         AFTER ADVANCING 1 LINE.
208500     MOVE CAN-REL-SCORE (WS-BEST-SUB)    TO RPTT-REL-SCORE.
208600     MOVE CAN-EFF-SCORE (WS-BEST-SUB)    TO RPTT-EFF-SCORE.
208700     MOVE CAN-ENV-SCORE (WS-BEST-SUB)    TO RPTT-ENV-SCORE.
208800     MOVE CAN-OVR-SCORE (WS-BEST-SUB)    TO RPTT-OVR-SCORE.
208900     WRITE PRTLINE FROM RPT-REQ-TOTAL-2
209000         AFTER ADVANCING 2 LINES
209100         AT EOP
209200             PERFORM 9100-HEADINGS THRU 9100-EXIT
209300     END-WRITE.
209400 2600-EXIT.
209500     EXIT.
209600
209700 2610-WRITE-SEGMENT.
209800     MOVE WS-SEG-SUB TO RPTD-SEG-NO.
209900     MOVE CAN-SEG-ORIGIN (WS-BEST-SUB, WS-SEG-SUB) TO RPTD-FROM.
210000     MOVE CAN-SEG-DEST (WS-BEST-SUB, WS-SEG-SUB)   TO RPTD-TO.
210100     MOVE CAN-SEG-DIST-NM (WS-BEST-SUB, WS-SEG-SUB)
210200                                                 TO RPTD-DIST.
210300     MOVE CAN-SEG-HOURS (WS-BEST-SUB, WS-SEG-SUB)
210400                                                 TO RPTD-HOURS.
210500     MOVE CAN-SEG-FUEL-TONS (WS-BEST-SUB, WS-SEG-SUB)
210600                                                 TO RPTD-FUEL-T.
210700     MOVE CAN-SEG-FUEL-USD (WS-BEST-SUB, WS-SEG-SUB)
210800                                               TO RPTD-FUEL-USD.
210900     MOVE CAN-SEG-PORT-USD (WS-BEST-SUB, WS-SEG-SUB)
211000                                               TO RPTD-PORT-USD.
211100     MOVE CAN-SEG-TOTAL-USD (WS-BEST-SUB, WS-SEG-SUB)
211200                                             TO RPTD-SEG-TOTAL.
211300     MOVE CAN-SEG-BEARING (WS-BEST-SUB, WS-SEG-SUB)               CR-0561 
211400                                                TO RPTD-BEARING.
211500     WRITE PRTLINE FROM RPT-DETAIL-LINE
211600         AFTER ADVANCING 1 LINE
211700         AT EOP
211800             PERFORM 9100-HEADINGS THRU 9100-EXIT
211900     END-WRITE.
212000 2610-EXIT.
212100     EXIT.
212200
212300*----------------------------------------------------------------*
212400*  2650-WRITE-ERROR-LINE - PRINTS THE REJECT REASON FOR A        *
212500*  REQUEST THAT FAILED VALIDATION OR FOR WHICH NO FEASIBLE       *
212600*  ROUTE COULD BE BUILT.                                         *
212700*----------------------------------------------------------------*
212800 2650-WRITE-ERROR-LINE.
212900     MOVE I-REQ-ID       TO RPTE-REQ-ID.
213000     MOVE WS-ERR-REASON  TO RPTE-REASON.
213100     WRITE PRTLINE FROM RPT-ERROR-LINE
213200         AFTER ADVANCING 2 LINES
213300         AT EOP
213400             PERFORM 9100-HEADINGS THRU 9100-EXIT
213500     END-WRITE.
213600 2650-EXIT.
213650     EXIT.
213700
213800*----------------------------------------------------------------*CR-0561 
213900*  2660-WRITE-COMPAT-NOTE - PC-1.  PRINTED ONLY WHEN THE REQUEST *
214000*  CAME BACK WITH NO FEASIBLE ROUTE AND A PORT-LIMIT NOTE WAS    *
214100*  LEFT BEHIND BY 8410 - TELLS THE TRAFFIC DESK WHY THE LAST HUB *
214200*  CONSIDERED WAS DROPPED - CR-0561.                             *
214300*----------------------------------------------------------------*
214400 2660-WRITE-COMPAT-NOTE.
214500     MOVE I-REQ-ID       TO RPTC-REQ-ID.
214600     MOVE WS-COMPAT-NOTE TO RPTC-NOTE.
214700     WRITE PRTLINE FROM RPT-COMPAT-NOTE-LINE
214800         AFTER ADVANCING 1 LINE
214900         AT EOP
215000             PERFORM 9100-HEADINGS THRU 9100-EXIT
215100     END-WRITE.
215200 2660-EXIT.
215300     EXIT.
215500
215600*----------------------------------------------------------------*
215700*  2700-WRITE-METRICS - ONE METRICS RECORD PER REQUEST, GOOD OR  *
215800*  BAD, FOR THE ANALYTICS BATCH (MARNAV02) TO SUMMARIZE.         *
215900*  CR-0555 - O-MET-STATUS MUST BE S/E (MET-REC LAYOUT, MATCHES  *
216000*  MET-SUCCESS/MET-ERROR IN MARNAV02) - WAS BEING SET TO Y/N.   * CR-0555 
216100*----------------------------------------------------------------*
216200 2700-WRITE-METRICS.
216300     MOVE I-REQ-ID     TO O-MET-REQ-ID.
216400     MOVE I-REQ-ORIGIN TO O-MET-ORIGIN.
216500     MOVE I-REQ-DEST   TO O-MET-DEST.
216600     IF WS-ERR-SW = 'YES' OR WS-CAND-CTR = ZERO
216700         MOVE 'E'      TO O-MET-STATUS
216800         MOVE WS-CAND-CTR TO O-MET-ROUTES-FOUND
216900         MOVE SPACES   TO O-MET-ALGORITHM
217000         MOVE ZERO     TO O-MET-COST-USD
217100                          O-MET-TIME-HOURS
217200                          O-MET-DISTANCE-NM
217300     ELSE
217400         MOVE 'S'      TO O-MET-STATUS
217500         MOVE WS-CAND-CTR        TO O-MET-ROUTES-FOUND
217600         MOVE WS-ALGORITHM-LABEL TO O-MET-ALGORITHM
217700         MOVE CAN-TOT-COST-USD (WS-BEST-SUB)
217800                                 TO O-MET-COST-USD
217900         MOVE CAN-TOT-HOURS (WS-BEST-SUB)
218000                                 TO O-MET-TIME-HOURS
218100         MOVE CAN-TOT-DIST-NM (WS-BEST-SUB)
218200                                 TO O-MET-DISTANCE-NM
218300     END-IF.
218400     WRITE MET-REC.
218500 2700-EXIT.
218600     EXIT.
218700
218800*----------------------------------------------------------------*
218900*  2800-ACCUM-TOTALS - RP-5 BATCH CONTROL TOTALS (SUCCESSFUL     *
219000*  REQUESTS ONLY - MATCHES THE GRAND TOTAL LINE IN 3000-CLOSING).*
219100*----------------------------------------------------------------*
219200 2800-ACCUM-TOTALS.
219300     ADD CAN-TOT-DIST-NM (WS-BEST-SUB) TO WS-GT-DISTANCE-NM.
219400     ADD CAN-TOT-COST-USD (WS-BEST-SUB) TO WS-GT-COST-USD.
219500 2800-EXIT.
219600     EXIT.
219700
219800*================================================================*
219900*  3000-CLOSING - BATCH CONTROL TOTALS AND FILE CLOSE-OUT.       *
220000*================================================================*
220100 3000-CLOSING.
220200     MOVE WS-REQ-READ-CTR TO RPTG-REQ-READ.
220300     MOVE WS-REQ-OK-CTR   TO RPTG-REQ-OK.
220400     MOVE WS-REQ-BAD-CTR  TO RPTG-REQ-BAD.
220500     WRITE PRTLINE FROM RPT-GRAND-TOTAL-1
220600         AFTER ADVANCING 3 LINES.
220700     WRITE PRTLINE FROM RPT-GRAND-TOTAL-2
220800         AFTER ADVANCING 2 LINES.
220900     MOVE WS-GT-DISTANCE-NM TO RPTG-TOT-DIST.
221000     MOVE WS-GT-COST-USD    TO RPTG-TOT-COST.
221100     WRITE PRTLINE FROM RPT-GRAND-TOTAL-3
221200         AFTER ADVANCING 2 LINES.
221300     CLOSE PORT-MASTER
221400           VESSEL-MASTER
221500           ROUTE-REQ
221600           METRICS-OUT
221700           RTEPRT.
221800 3000-EXIT.
221900     EXIT.
222000
222100*----------------------------------------------------------------*
222200*  9000-READ-REQUEST - SEQUENTIAL READ OF THE ROUTE-REQ FILE.    *
222300*----------------------------------------------------------------*
222400 9000-READ-REQUEST.
222500     READ ROUTE-REQ
222600         AT END MOVE 'NO ' TO WS-MORE-REQUESTS
222700     END-READ.
222800 9000-EXIT.
222900     EXIT.
223000
223100*----------------------------------------------------------------*
223200*  9100-HEADINGS - COMPANY/REPORT TITLE LINES, NEW PAGE.  THE    *
223300*  REQUEST HEADER AND COLUMN HEADINGS ARE RE-PRINTED BY          *
223400*  2600-WRITE-DETAIL WHEN THE AT EOP CONDITION FIRES MID-REQUEST.*
223500*----------------------------------------------------------------*
223600 9100-HEADINGS.
223700     ADD 1 TO WS-PAGE-CTR.
223800     MOVE WS-PAGE-CTR TO RPT2-PAGE.
223900     MOVE I-DATE      TO RPT1-DATE.
224000     IF RERUN-REQUESTED
224100         MOVE '*RERUN* ' TO RPT1-RERUN                            CR-0561 
224200     ELSE
224300         MOVE SPACES TO RPT1-RERUN
224400     END-IF.
224500     WRITE PRTLINE FROM RPT-TITLE-1
224600         AFTER ADVANCING TOP-OF-FORM.                             CR-0561 
224700     WRITE PRTLINE FROM RPT-TITLE-2
224800         AFTER ADVANCING 1 LINE.
224900 9100-EXIT.
225000     EXIT.
